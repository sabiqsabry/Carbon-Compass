000100******************************************************************
000200*    HCEFTB   -  TABLA DE FACTORES DE EMISION (EN MEMORIA)       *
000300*    APLICACION : HUELLA DE CARBONO                              *
000400*    USO        : SOLO EN HCFACT01; SE CARGA UNA VEZ POR CORRIDA *
000500*                 DESDE LAS SECCIONES CARGA-FACTORES-* CON       *
000600*                 VALORES DEFRA-2024, NO DESDE UN ARCHIVO        *
000700*    NOTA       : SIN COMP-3 -- ESTE TALLER GUARDA IMPORTES Y    *
000800*                 FACTORES EN ZONADO, IGUAL QUE SUS TABLAS TCS   *
000900******************************************************************
001000 01  HCE-TABLA-FACTORES.
001100     05  HCE-FILA               OCCURS 60 TIMES
001200                                INDEXED BY WKS-IX-FACT
001300                                           WKS-IX-BUSCA.
001400         10  EF-CATEGORIA        PIC X(12).
001500         10  EF-CLAVE            PIC X(20).
001600         10  EF-UNIDAD           PIC X(12).
001700         10  EF-VALOR            PIC S9(05)V9(05).
001800         10  EF-ALCANCE          PIC 9(01).
001900 77  WKS-TOTAL-FACTORES         PIC 9(04) COMP VALUE ZERO.
002000*        CANTIDAD REAL DE FILAS CARGADAS EN HCE-FILA (<= 60)
