000100******************************************************************
000200*    HCLIST   -  LINEAS DE IMPRESION DEL REPORTE HCLIST          *
000300*    APLICACION : HUELLA DE CARBONO                              *
000400*    LONGITUD   : 132 COLUMNAS, UNA FD CON VARIOS 01 DE SALIDA   *
000500*    NOTA       : CADA LINEA DE DATOS SEPARA SUS CAMPOS CON UN   *
000600*                 FILLER DE UN BYTE VALOR '|', IGUAL QUE LA      *
000700*                 BITACORA WKS-REPORTE-ERRORES DE MIGRACFS; LA   *
000800*                 LINEA DE TEXTO LIBRE SE DEJA SIN DELIMITADOR,  *
000900*                 IGUAL QUE REPORT-LINE DE ESE MISMO PROGRAMA    *
001000******************************************************************
001100 01  HCL-DETALLE.
001200     05  FILLER                  PIC X(01)   VALUE SPACES.
001300     05  HCL-DET-CATEGORIA       PIC X(12).
001400     05  FILLER                  PIC X(01)   VALUE '|'.
001500     05  HCL-DET-SUBCAT          PIC X(20).
001600     05  FILLER                  PIC X(01)   VALUE '|'.
001700     05  HCL-DET-CANTIDAD        PIC Z,ZZZ,ZZZ,ZZ9.99.
001800     05  FILLER                  PIC X(01)   VALUE '|'.
001900     05  HCL-DET-UNIDAD          PIC X(12).
002000     05  FILLER                  PIC X(01)   VALUE '|'.
002100     05  HCL-DET-ALCANCE         PIC 9.
002200     05  FILLER                  PIC X(01)   VALUE '|'.
002300     05  HCL-DET-FACTOR          PIC Z9.99999.
002400     05  FILLER                  PIC X(01)   VALUE '|'.
002500     05  HCL-DET-EMISION-KG      PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
002600     05  FILLER                  PIC X(38)   VALUE SPACES.
002700
002800 01  HCL-LINEA-VALOR-KG.
002900     05  FILLER                  PIC X(01)   VALUE SPACES.
003000     05  HCL-VALKG-ETIQUETA      PIC X(40).
003100     05  FILLER                  PIC X(01)   VALUE '|'.
003200     05  HCL-VALKG-VALOR         PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
003300     05  FILLER                  PIC X(71)   VALUE SPACES.
003400
003500 01  HCL-LINEA-VALOR-TON.
003600     05  FILLER                  PIC X(01)   VALUE SPACES.
003700     05  HCL-VALTON-ETIQUETA     PIC X(40).
003800     05  FILLER                  PIC X(01)   VALUE '|'.
003900     05  HCL-VALTON-VALOR        PIC Z,ZZZ,ZZ9.999999-.
004000     05  FILLER                  PIC X(73)   VALUE SPACES.
004100
004200 01  HCL-LINEA-CONTADOR.
004300     05  FILLER                  PIC X(01)   VALUE SPACES.
004400     05  HCL-CONT-ETIQUETA       PIC X(40).
004500     05  FILLER                  PIC X(01)   VALUE '|'.
004600     05  HCL-CONT-VALOR          PIC ZZZ,ZZ9.
004700     05  FILLER                  PIC X(83)   VALUE SPACES.
004800
004900******************************************************************
005000*    HCL-LINEA-PUNTAJE   -- PUNTAJES DE 2 DECIMALES (SECCION 4)   *
005100*    HCL-LINEA-PUNTAJE1  -- PUNTAJES DE 1 DECIMAL (SECCION 3)     *
005200******************************************************************
005300 01  HCL-LINEA-PUNTAJE.
005400     05  FILLER                  PIC X(01)   VALUE SPACES.
005500     05  HCL-PUNT-ETIQUETA       PIC X(40).
005600     05  FILLER                  PIC X(01)   VALUE '|'.
005700     05  HCL-PUNT-VALOR          PIC ZZ9.99.
005800     05  FILLER                  PIC X(84)   VALUE SPACES.
005900
006000 01  HCL-LINEA-PUNTAJE1.
006100     05  FILLER                  PIC X(01)   VALUE SPACES.
006200     05  HCL-PUNT1-ETIQUETA      PIC X(40).
006300     05  FILLER                  PIC X(01)   VALUE '|'.
006400     05  HCL-PUNT1-VALOR         PIC ZZ9.9.
006500     05  FILLER                  PIC X(85)   VALUE SPACES.
006600
006700 01  HCL-LINEA-METRICA.
006800     05  FILLER                  PIC X(01)   VALUE SPACES.
006900     05  HCL-MET-TIPO            PIC X(20).
007000     05  FILLER                  PIC X(01)   VALUE '|'.
007100     05  HCL-MET-REPORTADO       PIC Z,ZZZ,ZZ9.999999-.
007200     05  FILLER                  PIC X(01)   VALUE '|'.
007300     05  HCL-MET-CALCULADO       PIC Z,ZZZ,ZZ9.999999-.
007400     05  FILLER                  PIC X(01)   VALUE '|'.
007500     05  HCL-MET-ESTADO          PIC X(15).
007600     05  FILLER                  PIC X(59)   VALUE SPACES.
007700
007800 01  HCL-LINEA-DISCREPANCIA.
007900     05  FILLER                  PIC X(01)   VALUE SPACES.
008000     05  HCL-DISC-SEVERIDAD      PIC X(10).
008100     05  FILLER                  PIC X(01)   VALUE '|'.
008200     05  HCL-DISC-ABS            PIC ZZ,ZZZ,ZZ9.99-.
008300     05  FILLER                  PIC X(01)   VALUE '|'.
008400     05  HCL-DISC-PCT            PIC ZZ9.9.
008500     05  FILLER                  PIC X(01)   VALUE '|'.
008600     05  FILLER                  PIC X(05)   VALUE '  %  '.
008700     05  FILLER                  PIC X(94)   VALUE SPACES.
008800
008900 01  HCL-LINEA-FLAG.
009000     05  FILLER                  PIC X(01)   VALUE SPACES.
009100     05  HCL-FLAG-TIPO           PIC X(20).
009200     05  FILLER                  PIC X(01)   VALUE '|'.
009300     05  HCL-FLAG-SEVERIDAD      PIC X(08).
009400     05  FILLER                  PIC X(01)   VALUE '|'.
009500     05  HCL-FLAG-CONFIANZA      PIC 9.99.
009600     05  FILLER                  PIC X(97)   VALUE SPACES.
009700
009800******************************************************************
009900*    HCL-LINEA-TEXTO -- LINEA DE TEXTO LIBRE (ENCABEZADOS,        *
010000*    ADVERTENCIAS, RECOMENDACIONES Y RESUMENES); SIN DELIMITADOR  *
010100*    DE CAMPO, IGUAL QUE REPORT-LINE DE MIGRACFS                  *
010200******************************************************************
010300 01  HCL-LINEA-TEXTO.
010400     05  FILLER                  PIC X(01)   VALUE SPACES.
010500     05  HCL-TXT-LINEA           PIC X(120).
010600     05  FILLER                  PIC X(11)   VALUE SPACES.
010700
010800 01  HCL-LINEA-BLANCO            PIC X(132)  VALUE SPACES.
