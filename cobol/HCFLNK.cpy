000100******************************************************************
000200*    HCFLNK   -  AREA DE ENLACE CALL 'HCFACT01'                  *
000300*    APLICACION : HUELLA DE CARBONO                              *
000400*    USO        : HCCARB01 LA DECLARA EN WORKING-STORAGE Y LA    *
000500*                 PASA POR USING; HCFACT01 LA DECLARA EN         *
000600*                 LINKAGE SECTION.  MISMO LAYOUT EN AMBOS LADOS  *
000700*                 (COSTUMBRE DE ESTE TALLER PARA COMMAREAS, VER  *
000800*                 DATOS-COMMAREA EN JM47ADM)                     *
000900******************************************************************
001000 01  HCF-AREA-ENLACE.
001100     05  HCF-CATEGORIA           PIC X(12).
001200*        CATEGORIA CANONICA DE ENTRADA (YA NORMALIZADA)
001300     05  HCF-CLAVE               PIC X(20).
001400*        SUB-CLAVE DE BUSQUEDA: PAIS/COMBUSTIBLE/VEHICULO/
001500*        TIPO DE VUELO/METODO DE DESECHO/TIPO DE AGUA
001600     05  HCF-UNIDAD              PIC X(12).
001700*        UNIDAD DE ENTRADA (SE NORMALIZA DENTRO DE HCFACT01)
001800     05  HCF-VALOR               PIC S9(05)V9(05).
001900*        FACTOR ENCONTRADO, KG CO2E POR UNIDAD (SALIDA)
002000     05  HCF-ALCANCE             PIC 9(01).
002100*        ALCANCE GEI DE LA FUENTE, 1/2/3 (SALIDA)
002200     05  HCF-ENCONTRADO          PIC X(01).
002300         88  HCF-SI-ENCONTRADO           VALUE 'Y'.
002400         88  HCF-NO-ENCONTRADO           VALUE 'N'.
