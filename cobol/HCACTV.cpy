000100******************************************************************
000200*    HCACTV   -  REGISTRO DE ACTIVIDAD  (ARCHIVO HCACTV)         *
000300*    APLICACION : HUELLA DE CARBONO                              *
000400*    LONGITUD   : 80 POSICIONES, UN REGISTRO POR ACTIVIDAD       *
000500*    NOTA       : LOS CAMPOS ALFABETICOS VIENEN JUSTIFICADOS A   *
000600*                 LA IZQUIERDA CON BLANCOS DE RELLENO; LOS       *
000700*                 NUMERICOS SON ZONADOS CON DECIMALES IMPLICITOS *
000800******************************************************************
000900 01  HCA-REGISTRO.
001000     05  HCA-CATEGORIA           PIC X(12).
001100*        ELECTRICITY / FUEL / TRANSPORT / FLIGHT / WASTE / WATER
001200*        (SE ACEPTAN SINONIMOS, VER NORMALIZA-CATEGORIA)
001300     05  HCA-SUBCATEGORIA        PIC X(20).
001400*        TIPO DE COMBUSTIBLE, VEHICULO, VUELO, DESECHO O AGUA
001500     05  HCA-CANTIDAD            PIC 9(09)V99.
001600*        CANTIDAD DE LA ACTIVIDAD, 11 DIGITOS, 2 DECIMALES
001700     05  HCA-UNIDAD              PIC X(12).
001800*        KWH/LITRES/GALLONS/KG/TONNES/KM/MILES/CUBIC_METRES/
001900*        THERMS/TRIPS
002000     05  HCA-PAIS                PIC X(16).
002100*        CLAVE DE PAIS PARA EL FACTOR DE RED ELECTRICA
002200     05  HCA-CLASE-VUELO         PIC X(08).
002300*        ECONOMY/PREMIUM/BUSINESS/FIRST (SOLO VUELOS)
002400     05  HCA-IDA-VUELTA          PIC X(01).
002500*        'Y' SI EL VIAJE ES DE IDA Y VUELTA (SOLO VUELOS)
002600*        REGISTRO LLENA LAS 80 POSICIONES; SIN RELLENO AL FINAL
