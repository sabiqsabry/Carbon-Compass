000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : LUCIA MONTERROSO (LMON)                          *
000400* APLICACION  : HUELLA DE CARBONO                                *
000500* PROGRAMA    : HCCARB01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA PRINCIPAL DE LA CORRIDA DE HUELLA DE    *
000800*             : CARBONO CORPORATIVA.  LEE EL ARCHIVO DE          *
000900*             : ACTIVIDADES Y CALCULA LAS EMISIONES POR          *
001000*             : CATEGORIA, COMPARA LAS METRICAS REPORTADAS POR   *
001100*             : EL CLIENTE CONTRA LO CALCULADO, ESCANEA EL TEXTO *
001200*             : LIBRE DEL INFORME EN BUSCA DE SENALES DE         *
001300*             : GREENWASHING Y EMITE UN PUNTAJE DE RIESGO        *
001400*             : CLIMATICO.  IMPRIME UN SOLO REPORTE HCLIST CON   *
001500*             : LAS CUATRO SECCIONES.                            *
001600* ARCHIVOS    : HCACTV=E, HCMETR=E, HCTXTO=E, HCLIST=S            *
001700* PROGRAMA(S) : LLAMA A HCFACT01 POR CADA ACTIVIDAD VALIDA       *
001800* ACCION (ES) : R=REPORTE                                        *
001900* INSTALADO   : 02/09/1991                                       *
002000* BPM/RATIONAL: 042117                                            *
002100* NOMBRE      : MOTOR DE HUELLA DE CARBONO CORPORATIVA           *
002200* DESCRIPCION : PROYECTO NUEVO                                   *
002300******************************************************************
002400*                    B I T A C O R A   D E   C A M B I O S       *
002500******************************************************************
002600* 14/03/1991 LMON REQ-91008  VERSION INICIAL.  CALCULO DE         *
002700*                 EMISIONES POR ELECTRICIDAD Y COMBUSTIBLE        *
002800*                 UNICAMENTE, CONTRA TABLA DE FACTORES DE HCFACT01*
002900* 02/09/1991 LMON REQ-91031  SE AGREGAN LAS CATEGORIAS DE         *
003000*                 TRANSPORTE, VUELOS, RESIDUOS Y AGUA.            *
003100* 11/02/1993 PEDR REQ-93006  SE AGREGA LA SECCION DE VERIFICACION *
003200*                 DE METRICAS REPORTADAS CONTRA LO CALCULADO      *
003300*                 (ARCHIVO HCMETR NUEVO).                         *
003400* 30/07/1995 LMON REQ-95019  SE AGREGA EL ESCANEO DE TEXTO LIBRE  *
003500*                 DEL INFORME (ARCHIVO HCTXTO) PARA DETECTAR      *
003600*                 FRASES DE MERCADEO AMBIENTAL SIN RESPALDO       *
003700*                 (GREENWASHING).                                 *
003800* 18/09/1998 PEDR REQ-98071  AJUSTE Y2K -- SE AMPLIA A 4 DIGITOS  *
003900*                 EL CAMPO DE ANIO USADO EN LA CLASIFICACION DE   *
004000*                 METRICAS Y EN LA BUSQUEDA DE PALABRAS CLAVE DE  *
004100*                 COMPROMISO (ANTES SOLO SE BUSCABA '19' + 2      *
004200*                 DIGITOS).                                       *
004300* 09/04/2001 LMON REQ-01014  SE AGREGA EL CALCULO DE PUNTAJE DE   *
004400*                 RIESGO CLIMATICO (TRANSPARENCIA, COMPROMISO,    *
004500*                 CREDIBILIDAD, CALIDAD DE DATOS Y VERIFICACION). *
004600* 05/11/2005 PEDR REQ-05033  SE AGREGA RECUPERACION DE UNIDAD POR *
004700*                 DEFECTO CUANDO LA ACTIVIDAD LLEGA SIN UNIDAD.   *
004800* 22/03/2010 LMON REQ-10009  SE AGREGA CONVERSION DE MILLAS A     *
004900*                 KILOMETROS ANTES DE BUSCAR EL FACTOR DE         *
005000*                 TRANSPORTE (ANTES SE RECHAZABA LA FILA).        *
005100* 14/08/2014 PEDR REQ-14027  SE AGREGAN LAS EXPLICACIONES FIJAS   *
005200*                 DE DISCREPANCIA (SUBREPORTADO/SOBREREPORTADO/   *
005300*                 GENERAL/DESCUADRE DE ALCANCE) EN LA SECCION DE  *
005400*                 VERIFICACION.                                   *
005500* 20/01/2025 LMON REQ-241190 SE AJUSTA LA BUSQUEDA DE FRASES DE   *
005600*                 GREENWASHING PARA TRABAJAR CONTRA LA NUEVA      *
005700*                 TABLA DEFRA-2024 DE HCFACT01 (VER BITACORA DE   *
005800*                 ESE PROGRAMA).                                  *
005900* 05/05/2025 LMON REQ-241940 SE AGREGA RECOMENDACION DE RIESGO    *
006000*                 "MANTENER TRANSPARENCIA" CUANDO EL NIVEL ES     *
006100*                 BAJO Y NO HAY COMPONENTES DEFICIENTES.          *
006110* 22/07/2026 PEDR REQ-260703 AUDITORIA DE SOSTENIBILIDAD: LA       *
006120*                 CONFIANZA DE LA BANDERA YA PONDERA EL PUNTAJE    *
006130*                 DE GREENWASHING (ANTES SE USABA UN PUNTAJE FIJO  *
006140*                 POR GRAVEDAD, SIN VER LA CONFIANZA); SE SEPARAN  *
006150*                 LAS PALABRAS DE VERIFICACION DE NO_PROOF DE LAS  *
006160*                 QUE CUENTA EL PUNTAJE DE RIESGO (ERAN LA MISMA   *
006170*                 LISTA); SE AGREGA "CLIMATE POSITIVE" A LAS       *
006180*                 FRASES DE OBJETIVO; SE CORRIGE LA MARCA DE LINEA *
006190*                 BASE A "FROM 20XX"/"VERSUS 20XX"; LAS            *
006195*                 RECOMENDACIONES DE DISCREPANCIA VUELVEN A         *
006198*                 IMPRIMIRSE SOLO PARA GRAVEDAD MAYOR.              *
006200******************************************************************
006300 IDENTIFICATION DIVISION.
006400 PROGRAM-ID.    HCCARB01.
006500 AUTHOR.        LUCIA MONTERROSO.
006600 INSTALLATION.  HUELLA DE CARBONO - PLATAFORMA CORPORATIVA.
006700 DATE-WRITTEN.  14/03/1991.
006800 DATE-COMPILED.
006900 SECURITY.      USO INTERNO - DEPARTAMENTO DE SOSTENIBILIDAD.
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS DIGITO-CLASE IS '0' THRU '9'
007500     UPSI-0 ON  STATUS IS WKS-DETALLE-ADVERTENCIA-ON
007600            OFF STATUS IS WKS-DETALLE-ADVERTENCIA-OFF.
007700*     UPSI-0 SE ENCIENDE POR PARAMETRO DE JCL CUANDO SE QUIERE
007800*     EL DETALLE DE CADA ADVERTENCIA DE ACTIVIDAD; APAGADO SOLO
007900*     SE IMPRIME EL TOTAL DE ADVERTENCIAS EN LA SECCION DE TOTALES.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT HCACTV ASSIGN TO HCACTV
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS FS-HCACTV.
008500
008600     SELECT HCMETR ASSIGN TO HCMETR
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS FS-HCMETR.
008900
009000     SELECT HCTXTO ASSIGN TO HCTXTO
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS  IS FS-HCTXTO.
009300
009400     SELECT HCLIST ASSIGN TO HCLIST
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS  IS FS-HCLIST.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000******************************************************************
010100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010200******************************************************************
010300*   ARCHIVO DE ACTIVIDADES DE LA CORPORACION (ENTRADA)
010400 FD  HCACTV
010500     RECORD CONTAINS 80 CHARACTERS.
010600     COPY HCACTV.
010700
010800*   ARCHIVO DE METRICAS REPORTADAS POR EL CLIENTE (ENTRADA)
010900 FD  HCMETR
011000     RECORD CONTAINS 60 CHARACTERS.
011100     COPY HCMETR.
011200
011300*   TEXTO LIBRE DEL INFORME DE SOSTENIBILIDAD (ENTRADA)
011400 FD  HCTXTO
011500     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS
011600             DEPENDING ON WKS-LONG-HCTXTO.
011700 01  HCT-REGISTRO                PIC X(200).
011800
011900*   REPORTE FINAL DE HUELLA DE CARBONO (SALIDA, 132 COLUMNAS)
012000 FD  HCLIST
012100     RECORD CONTAINS 132 CHARACTERS.
012200     COPY HCLIST.
012300
012400 WORKING-STORAGE SECTION.
012500******************************************************************
012600*              RECURSOS DE ESTADO DE ARCHIVOS                    *
012700******************************************************************
012800 01  WKS-STATUS-ARCHIVOS.
012900     05  FS-HCACTV               PIC X(02) VALUE '00'.
013000         88  OK-HCACTV                   VALUE '00'.
013100         88  FIN-HCACTV                  VALUE '10'.
013200     05  FS-HCMETR               PIC X(02) VALUE '00'.
013300         88  OK-HCMETR                   VALUE '00'.
013400         88  FIN-HCMETR                  VALUE '10'.
013500     05  FS-HCTXTO               PIC X(02) VALUE '00'.
013600         88  OK-HCTXTO                   VALUE '00'.
013700         88  FIN-HCTXTO                  VALUE '10'.
013800     05  FS-HCLIST               PIC X(02) VALUE '00'.
013900         88  OK-HCLIST                   VALUE '00'.
014000
014100 77  WKS-LONG-HCTXTO             PIC 9(04) COMP VALUE ZERO.
014200*        LONGITUD REAL DE LA LINEA LEIDA DE HCTXTO (RECORD VARYING)
014300
014400******************************************************************
014500*              AREA DE ENLACE COMPARTIDA CON HCFACT01            *
014600******************************************************************
014700 COPY HCFLNK.
014800
014900******************************************************************
015000*              FECHA DE CORRIDA (REDEFINES No. 1)                *
015100******************************************************************
015200 01  WKS-FECHA-CORRIDA           PIC 9(06) VALUE ZEROES.
015300 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
015400     05  WKS-FC-ANIO             PIC 9(02).
015500     05  WKS-FC-MES              PIC 9(02).
015600     05  WKS-FC-DIA              PIC 9(02).
015700
015800******************************************************************
015900*    UNIDAD POR DEFECTO POR CATEGORIA (REDEFINES No. 2, MISMA    *
016000*    TECNICA DE BLOQUE EMPACADO DE TABLA-DIAS DE CIERRES1)        *
016100******************************************************************
016200 01  WKS-BLOQUE-DEFECTO.
016300     05  FILLER  PIC X(24) VALUE 'ELECTRICITY KWH         '.
016400     05  FILLER  PIC X(24) VALUE 'FUEL        LITRES      '.
016500     05  FILLER  PIC X(24) VALUE 'TRANSPORT   KM          '.
016600     05  FILLER  PIC X(24) VALUE 'FLIGHT      TRIPS       '.
016700     05  FILLER  PIC X(24) VALUE 'WASTE       TONNES      '.
016800     05  FILLER  PIC X(24) VALUE 'WATER       CUBIC_METRES'.
016900 01  WKS-BLOQUE-DEFECTO-R REDEFINES WKS-BLOQUE-DEFECTO.
017000     05  WKS-FILA-DEFECTO        OCCURS 6 TIMES
017100                                 INDEXED BY WKS-IX-DEF.
017200         10  WKS-DEF-CATEGORIA   PIC X(12).
017300         10  WKS-DEF-UNIDAD      PIC X(12).
017400
017500******************************************************************
017600*    EXPLICACIONES FIJAS DE DISCREPANCIA (REDEFINES No. 3)       *
017700*    FILAS 1-4  SUBREPORTADO (CALCULADO > REPORTADO)             *
017800*    FILAS 5-8  SOBREREPORTADO (REPORTADO > CALCULADO)           *
017900*    FILAS 9-12 GENERAL                                          *
018000*    FILAS 13-15 DESCUADRE DE ALCANCE (SOLO SI MENCIONA '3')     *
018100******************************************************************
018200 01  WKS-BLOQUE-EXPLICA.
018300     05  FILLER  PIC X(60) VALUE
018400         'DIFFERENT REPORTING BOUNDARIES MAY EXCLUDE SOURCES         '.
018500     05  FILLER  PIC X(60) VALUE
018600         'LOCATION-BASED VS MARKET-BASED METHODOLOGY DIFFERENCES     '.
018700     05  FILLER  PIC X(60) VALUE
018800         'POTENTIAL UNDERSTATEMENT OF EMISSIONS IN THE REPORT        '.
018900     05  FILLER  PIC X(60) VALUE
019000         'SOME EMISSION SOURCES MAY HAVE BEEN EXCLUDED FROM REPORTING'.
019100     05  FILLER  PIC X(60) VALUE
019200         'COMPANY MAY BE USING CONSERVATIVE ESTIMATION METHODS       '.
019300     05  FILLER  PIC X(60) VALUE
019400         'MARKET-BASED ACCOUNTING MAY INCLUDE ADDITIONAL OFFSETS     '.
019500     05  FILLER  PIC X(60) VALUE
019600         'REPORTING BOUNDARIES MAY BE BROADER THAN CALCULATION SCOPE '.
019700     05  FILLER  PIC X(60) VALUE
019800         'ACTIVITY DATA MAY NOT CAPTURE ALL EMISSION SOURCES         '.
019900     05  FILLER  PIC X(60) VALUE
020000         'DIFFERENT REPORTING PERIODS BETWEEN REPORT AND ACTIVITY    '.
020100     05  FILLER  PIC X(60) VALUE
020200         'UNIT CONVERSION DIFFERENCES IN METHODOLOGY                 '.
020300     05  FILLER  PIC X(60) VALUE
020400         'ESTIMATION VS ACTUAL MEASUREMENT DIFFERENCES               '.
020500     05  FILLER  PIC X(60) VALUE
020600         'CHANGES IN EMISSION FACTORS BETWEEN REPORTING YEARS        '.
020700     05  FILLER  PIC X(60) VALUE
020800         'MISSING SCOPE 3 CATEGORIES IN THE CALCULATION               '.
020900     05  FILLER  PIC X(60) VALUE
021000         'SUPPLY CHAIN EMISSIONS NOT CAPTURED IN ACTIVITY DATA       '.
021100     05  FILLER  PIC X(60) VALUE
021200         'DIFFERENT SCOPE BOUNDARY DEFINITIONS                       '.
021300 01  WKS-BLOQUE-EXPLICA-R REDEFINES WKS-BLOQUE-EXPLICA.
021400     05  WKS-EXPLICA-TXT         PIC X(60) OCCURS 15 TIMES
021500                                 INDEXED BY WKS-IX-EXP.
021600
021700******************************************************************
021800*    MULTIPLICADOR POR CLASE DE VUELO Y DISTANCIA PROMEDIO POR   *
021900*    TIPO DE VUELO -- SE CARGAN POR SECCION, IGUAL QUE HCFACT01  *
022000*    CARGA SU TABLA DE FACTORES (VALORES DECIMALES)              *
022100******************************************************************
022200 01  WKS-TABLA-MULT-CLASE.
022300     05  WKS-FILA-MULT           OCCURS 4 TIMES
022400                                 INDEXED BY WKS-IX-MUL.
022500         10  WKS-MUL-CLASE       PIC X(08).
022600         10  WKS-MUL-VALOR       PIC 9V99.
022700 77  WKS-TOTAL-MULT               PIC 9(02) COMP VALUE ZERO.
022800
022900 01  WKS-TABLA-DIST-VUELO.
023000     05  WKS-FILA-DIST           OCCURS 3 TIMES
023100                                 INDEXED BY WKS-IX-DIS.
023200         10  WKS-DIST-TIPO       PIC X(20).
023300         10  WKS-DIST-KM         PIC 9(05).
023400 77  WKS-TOTAL-DIST               PIC 9(02) COMP VALUE ZERO.
023500
023600******************************************************************
023700*              INTERRUPTORES DE CONTROL DE CORRIDA                *
023800******************************************************************
023900 01  WKS-SWITCHES-TABLAS.
024000     05  WKS-TABLAS-AUX-CARGADAS PIC X(01) VALUE 'N'.
024100         88  TABLAS-AUX-CARGADAS         VALUE 'Y'.
024200
024300 01  WKS-VARIABLES-FILA.
024400     05  WKS-CATEGORIA-CANON     PIC X(12) VALUE SPACES.
024500     05  WKS-UNIDAD-TRABAJO      PIC X(12) VALUE SPACES.
024600     05  WKS-UNIDAD-MAYUS        PIC X(12) VALUE SPACES.
024700     05  WKS-CANTIDAD-TRABAJO    PIC S9(09)V99 VALUE ZERO.
024800     05  WKS-FILA-VALIDA         PIC X(01) VALUE 'N'.
024900         88  FILA-ES-VALIDA              VALUE 'Y'.
025000     05  WKS-FILA-ADVERTIDA      PIC X(01) VALUE 'N'.
025100         88  FILA-TIENE-ADVERTENCIA      VALUE 'Y'.
025200     05  WKS-MOTIVO-RECHAZO      PIC X(40) VALUE SPACES.
025300     05  WKS-TEXTO-ADVERTENCIA   PIC X(60) VALUE SPACES.
025400     05  WKS-EMISION-KG          PIC S9(11)V99 VALUE ZERO.
025500     05  WKS-DISTANCIA-VUELO     PIC 9(05)V99 VALUE ZERO.
025600     05  WKS-MULT-CLASE-FILA     PIC 9V99 VALUE 1.00.
025700
025800******************************************************************
025900*              ACUMULADORES DE EMISIONES (RUN 1)                  *
026000*    NOTA: SON IMPORTES, SE GUARDAN ZONADOS -- ESTE TALLER NO     *
026100*    EMPACA IMPORTES NI EN SUS TABLAS TCS NI AQUI                 *
026200******************************************************************
026300 01  WKS-TOTALES-EMISIONES.
026400     05  WKS-TOTAL-KG             PIC S9(11)V99 VALUE ZERO.
026500     05  WKS-TOTAL-TON            PIC S9(07)V9(06) VALUE ZERO.
026600     05  WKS-TOTAL-ALC1-KG        PIC S9(11)V99 VALUE ZERO.
026700     05  WKS-TOTAL-ALC2-KG        PIC S9(11)V99 VALUE ZERO.
026800     05  WKS-TOTAL-ALC3-KG        PIC S9(11)V99 VALUE ZERO.
026900     05  WKS-TOTAL-ELEC-KG        PIC S9(11)V99 VALUE ZERO.
027000     05  WKS-TOTAL-FUEL-KG        PIC S9(11)V99 VALUE ZERO.
027100     05  WKS-TOTAL-TRANS-KG       PIC S9(11)V99 VALUE ZERO.
027200     05  WKS-TOTAL-VUELO-KG       PIC S9(11)V99 VALUE ZERO.
027300     05  WKS-TOTAL-RESID-KG       PIC S9(11)V99 VALUE ZERO.
027400     05  WKS-TOTAL-AGUA-KG        PIC S9(11)V99 VALUE ZERO.
027500
027600******************************************************************
027700*              CONTADORES DE LA CORRIDA (TODOS COMP)              *
027800******************************************************************
027900 01  WKS-CONTADORES               COMP.
028000     05  WKS-CONT-ACTIVIDADES     PIC 9(07) VALUE ZERO.
028100     05  WKS-CONT-VALIDAS         PIC 9(07) VALUE ZERO.
028200     05  WKS-CONT-ADVERTENCIAS    PIC 9(07) VALUE ZERO.
028300     05  WKS-CONT-METRICAS        PIC 9(07) VALUE ZERO.
028400     05  WKS-CONT-METRICAS-CARB   PIC 9(07) VALUE ZERO.
028500     05  WKS-CONT-COMPARADAS      PIC 9(07) VALUE ZERO.
028600     05  WKS-CONT-VERIFICADAS     PIC 9(07) VALUE ZERO.
028700     05  WKS-CONT-DISC-MENOR      PIC 9(07) VALUE ZERO.
028800     05  WKS-CONT-DISC-MODERADA   PIC 9(07) VALUE ZERO.
028900     05  WKS-CONT-DISC-MAYOR      PIC 9(07) VALUE ZERO.
029000     05  WKS-CONT-NO-CALCULADO    PIC 9(07) VALUE ZERO.
029100     05  WKS-CONT-METRICAS-ANIO   PIC 9(07) VALUE ZERO.
029200     05  WKS-CONT-METRICAS-ALC    PIC 9(07) VALUE ZERO.
029300     05  WKS-CONT-TIPOS-DISTINTOS PIC 9(02) VALUE ZERO.
029400     05  WKS-CONT-COMPON-DEBILES  PIC 9(02) VALUE ZERO.
029500     05  WKS-CONT-COMPROMISO      PIC 9(05) VALUE ZERO.
029600     05  WKS-CONT-VERIF-PALABRA   PIC 9(05) VALUE ZERO.
029700     05  WKS-CONT-FLAGS-VERDE     PIC 9(05) VALUE ZERO.
029800     05  WKS-CONT-LINEAS-TXTO     PIC 9(07) VALUE ZERO.
029900
030000******************************************************************
030100*              INDICES Y SUBINDICES (TODOS COMP)                  *
030200******************************************************************
030300 01  WKS-INDICES                  COMP.
030400     05  WKS-IX                   PIC 9(04) VALUE ZERO.
030500     05  WKS-POS-FRASE            PIC 9(04) VALUE ZERO.
030600     05  WKS-POS-DIGITO           PIC 9(04) VALUE ZERO.
030700     05  WKS-POS-VERIF            PIC 9(04) VALUE ZERO.
030800     05  WKS-POS-ANIO              PIC 9(04) VALUE ZERO.
030900     05  WKS-TALLY-FRASE           PIC 9(04) VALUE ZERO.
031000
031100******************************************************************
031200*    CAMPOS DE TRABAJO DEL ESCANEO DE GREENWASHING (RUN 3)        *
031300******************************************************************
031400 01  WKS-ESCANEO-TRABAJO.
031500     05  WKS-VENTANA-4             PIC X(04) VALUE SPACES.
031600     05  WKS-TIENE-DIGITO          PIC X(01) VALUE 'N'.
031700     05  WKS-TIENE-ANIO-TXT        PIC X(01) VALUE 'N'.
031800     05  WKS-TIENE-VERIF           PIC X(01) VALUE 'N'.
031850     05  WKS-TIENE-VERIF-RIESGO    PIC X(01) VALUE 'N'.
031900     05  WKS-FLAG-TIPO             PIC X(20) VALUE SPACES.
032000     05  WKS-FLAG-SEVERIDAD        PIC X(08) VALUE SPACES.
032100     05  WKS-FLAG-CONFIANZA        PIC 9V99  VALUE ZERO.
032200
032300******************************************************************
032400*              MARCAS DE TIPO DE METRICA VISTAS (RUN 2)           *
032500*    SE USAN PARA EL PUNTAJE DE TRANSPARENCIA DEL RUN 4           *
032600******************************************************************
032700 01  WKS-TIPOS-METRICA-VISTOS.
032800     05  WKS-VISTO-CARBONO        PIC X(01) VALUE 'N'.
032900         88  TIPO-CARBONO-VISTO           VALUE 'Y'.
033000     05  WKS-VISTO-ENERGIA        PIC X(01) VALUE 'N'.
033100         88  TIPO-ENERGIA-VISTO           VALUE 'Y'.
033200     05  WKS-VISTO-AGUA           PIC X(01) VALUE 'N'.
033300         88  TIPO-AGUA-VISTO              VALUE 'Y'.
033400     05  WKS-VISTO-DESECHO        PIC X(01) VALUE 'N'.
033500         88  TIPO-DESECHO-VISTO           VALUE 'Y'.
033600     05  WKS-VISTO-RENOVABLE      PIC X(01) VALUE 'N'.
033700         88  TIPO-RENOVABLE-VISTO         VALUE 'Y'.
033800     05  WKS-VISTO-META           PIC X(01) VALUE 'N'.
033900         88  TIPO-META-VISTO              VALUE 'Y'.
034000
034100******************************************************************
034200*              CAMPOS DE TRABAJO DE VERIFICACION (RUN 2)          *
034300******************************************************************
034400 01  WKS-VERIFICA-TRABAJO.
034500     05  WKS-TON-REPORTADO        PIC S9(09)V9(06) VALUE ZERO.
034600     05  WKS-ALCANCE-MAYUS        PIC X(08) VALUE SPACES.
034700     05  WKS-UNIDAD-MET-MAYUS     PIC X(12) VALUE SPACES.
034800     05  WKS-TON-CALCULADO        PIC S9(09)V9(06) VALUE ZERO.
034900     05  WKS-ALCANCE-EN-CERO      PIC X(01) VALUE 'N'.
035000         88  ALCANCE-METRICA-CERO         VALUE 'Y'.
035100     05  WKS-METRICA-ESTADO       PIC X(15) VALUE SPACES.
035200     05  WKS-DIFF-ABS             PIC S9(09)V9(06) VALUE ZERO.
035300     05  WKS-DIFF-PCT             PIC S9(05)V99 VALUE ZERO.
035400     05  WKS-SEVERIDAD-DISC       PIC X(10) VALUE SPACES.
035500     05  WKS-CONFIANZA-AJUST      PIC 9V99 VALUE ZERO.
035600     05  WKS-METRICA-SIN-PARSEAR  PIC X(01) VALUE 'N'.
035700         88  METRICA-SIN-PARSEAR          VALUE 'Y'.
035800
035900******************************************************************
036000*    PUNTAJES Y RESULTADOS FINALES (RUN 2 Y RUN 4)                *
036100******************************************************************
036200 01  WKS-PUNTAJES.
036300     05  WKS-SCORE-VERIFICACION   PIC 999V99 VALUE ZERO.
036400     05  WKS-COMPLETITUD-DATOS    PIC 999V99 VALUE ZERO.
036500     05  WKS-SUMA-PONDERADA-VER   PIC S9(07)V99 VALUE ZERO.
036600     05  WKS-RIESGO-VERDE         PIC 999V99 VALUE ZERO.
036700     05  WKS-SUMA-PONDERADA-VRD   PIC S9(07)V99 VALUE ZERO.
036750     05  WKS-PESO-SEVERIDAD       PIC 9V9      VALUE ZERO.
036800     05  WKS-SCORE-TRANSPARENCIA  PIC 999V99 VALUE ZERO.
036900     05  WKS-SCORE-COMPROMISO     PIC 999V99 VALUE ZERO.
037000     05  WKS-SCORE-CREDIBILIDAD   PIC 999V99 VALUE ZERO.
037100     05  WKS-SCORE-CALIDAD-DATOS  PIC 999V99 VALUE ZERO.
037200     05  WKS-SCORE-VERIF-RIESGO   PIC 999V99 VALUE ZERO.
037300     05  WKS-RIESGO-TOTAL         PIC 999V99 VALUE ZERO.
037400     05  WKS-RIESGO-PONDERADO     PIC S9(05)V9(04) VALUE ZERO.
037500     05  WKS-NIVEL-RIESGO         PIC X(08) VALUE SPACES.
037600     05  WKS-RATIO-CALIDAD        PIC 9V9(06) VALUE ZERO.
037700
037800 01  WKS-LITERALES-RESUMEN.
037900     05  WKS-RESUMEN-VER-TXT      PIC X(60) VALUE SPACES.
038000
038100 01  WKS-CAMPOS-EDITADOS.
038200*        COPIAS EDITADAS (DISPLAY) DE CONTADORES COMP, SOLO PARA
038300*        ARMAR TEXTO CON STRING (STRING NO EDITA BINARIO)
038400     05  WKS-CONT-ACTIV-EDIT      PIC ZZZZZZ9.
038500     05  WKS-CONT-NO-CALC-EDIT    PIC ZZZZZZ9.
038600
038700 01  WKS-CONFIANZA-METRICA-ACTUAL PIC 9V99 VALUE ZERO.
038800
038900******************************************************************
039000*              REGISTRO DE METRICA EN PROCESO (RUN 2)             *
039100******************************************************************
039200 01  WKS-METRICA-ACTUAL.
039300     05  WKS-MET-TIPO             PIC X(20) VALUE SPACES.
039400     05  WKS-MET-VALOR            PIC 9(11)V99 VALUE ZERO.
039500     05  WKS-MET-UNIDAD           PIC X(12) VALUE SPACES.
039600     05  WKS-MET-ALCANCE          PIC X(08) VALUE SPACES.
039700     05  WKS-MET-CONFIANZA        PIC 9V99 VALUE ZERO.
039800     05  WKS-MET-TIENE-ANIO       PIC X(01) VALUE SPACES.
039900
040000 PROCEDURE DIVISION.
040100******************************************************************
040200*                    P R O C E S O   P R I N C I P A L            *
040300******************************************************************
040400 000-MAIN SECTION.
040500     PERFORM ABRIR-ARCHIVOS THRU ABRIR-ARCHIVOS-E
040600     PERFORM INICIALIZA-CORRIDA THRU INICIALIZA-CORRIDA-E
040700     PERFORM IMPRIME-ENCABEZADO THRU IMPRIME-ENCABEZADO-E
040800
040900*    RUN 1 -- CALCULO DE EMISIONES POR ACTIVIDAD
041000     PERFORM LEE-HCACTV THRU LEE-HCACTV-E
041100     PERFORM PROCESA-ACTIVIDADES THRU PROCESA-ACTIVIDADES-E
041200             UNTIL FIN-HCACTV
041300     PERFORM IMPRIME-SECCION-EMISIONES THRU IMPRIME-SECCION-EMISIONES-E
041400     PERFORM IMPRIME-SECCION-TOTALES THRU IMPRIME-SECCION-TOTALES-E
041500
041600*    RUN 2 -- VERIFICACION DE METRICAS REPORTADAS
041700     PERFORM LEE-HCMETR THRU LEE-HCMETR-E
041800     PERFORM PROCESA-METRICAS THRU PROCESA-METRICAS-E
041900             UNTIL FIN-HCMETR
042000     PERFORM RESUME-VERIFICACION THRU RESUME-VERIFICACION-E
042100     PERFORM IMPRIME-SECCION-VERIFICACION
042150             THRU IMPRIME-SECCION-VERIFICACION-E
042200
042300*    RUN 3 -- ESCANEO DE GREENWASHING (TAMBIEN ALIMENTA EL RUN 4)
042400     PERFORM LEE-HCTXTO THRU LEE-HCTXTO-E
042500     PERFORM ESCANEA-REPORTE THRU ESCANEA-REPORTE-E
042600             UNTIL FIN-HCTXTO
042700     PERFORM CALCULA-RIESGO-VERDE THRU CALCULA-RIESGO-VERDE-E
042800
042900*    RUN 4 -- PUNTAJE DE RIESGO CLIMATICO
043000     PERFORM CALCULA-PUNTAJE-RIESGO THRU CALCULA-PUNTAJE-RIESGO-E
043100     PERFORM IMPRIME-SECCION-RIESGO THRU IMPRIME-SECCION-RIESGO-E
043200
043300     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
043400     STOP RUN.
043500 000-MAIN-E. EXIT.
043600
043700******************************************************************
043800 ABRIR-ARCHIVOS SECTION.
043900     OPEN INPUT  HCACTV
044000     IF NOT OK-HCACTV
044100        DISPLAY 'HCCARB01 - ERROR AL ABRIR HCACTV, STATUS=' FS-HCACTV
044200        STOP RUN
044300     END-IF
044400
044500     OPEN INPUT  HCMETR
044600     IF NOT OK-HCMETR
044700        DISPLAY 'HCCARB01 - ERROR AL ABRIR HCMETR, STATUS=' FS-HCMETR
044800        STOP RUN
044900     END-IF
045000
045100     OPEN INPUT  HCTXTO
045200     IF NOT OK-HCTXTO
045300        DISPLAY 'HCCARB01 - ERROR AL ABRIR HCTXTO, STATUS=' FS-HCTXTO
045400        STOP RUN
045500     END-IF
045600
045700     OPEN OUTPUT HCLIST
045800     IF NOT OK-HCLIST
045900        DISPLAY 'HCCARB01 - ERROR AL ABRIR HCLIST, STATUS=' FS-HCLIST
046000        STOP RUN
046100     END-IF.
046200 ABRIR-ARCHIVOS-E. EXIT.
046300
046400******************************************************************
046500 INICIALIZA-CORRIDA SECTION.
046600     ACCEPT WKS-FECHA-CORRIDA FROM DATE
046700     PERFORM CARGA-TABLAS-AUXILIARES THRU CARGA-TABLAS-AUXILIARES-E.
046800 INICIALIZA-CORRIDA-E. EXIT.
046900
047000******************************************************************
047100*    CARGA DE LAS TABLAS DE MULTIPLICADOR DE CLASE Y DISTANCIA   *
047200*    PROMEDIO DE VUELO -- MISMA TECNICA DE HCFACT01 (MOVE POR    *
047300*    CAMPO, PORQUE SON VALORES DECIMALES)                        *
047400******************************************************************
047500 CARGA-TABLAS-AUXILIARES SECTION.
047600     SET WKS-IX-MUL TO 1
047700     MOVE 'ECONOMY '  TO WKS-MUL-CLASE (WKS-IX-MUL)
047800     MOVE 1.00        TO WKS-MUL-VALOR (WKS-IX-MUL)
047900     SET WKS-IX-MUL UP BY 1
048000     MOVE 'PREMIUM '  TO WKS-MUL-CLASE (WKS-IX-MUL)
048100     MOVE 1.50        TO WKS-MUL-VALOR (WKS-IX-MUL)
048200     SET WKS-IX-MUL UP BY 1
048300     MOVE 'BUSINESS'  TO WKS-MUL-CLASE (WKS-IX-MUL)
048400     MOVE 2.90        TO WKS-MUL-VALOR (WKS-IX-MUL)
048500     SET WKS-IX-MUL UP BY 1
048600     MOVE 'FIRST   '  TO WKS-MUL-CLASE (WKS-IX-MUL)
048700     MOVE 4.00        TO WKS-MUL-VALOR (WKS-IX-MUL)
048800     SET WKS-TOTAL-MULT TO WKS-IX-MUL
048900
049000     SET WKS-IX-DIS TO 1
049100     MOVE 'DOMESTIC            ' TO WKS-DIST-TIPO (WKS-IX-DIS)
049200     MOVE 00500                  TO WKS-DIST-KM   (WKS-IX-DIS)
049300     SET WKS-IX-DIS UP BY 1
049400     MOVE 'SHORT_HAUL          ' TO WKS-DIST-TIPO (WKS-IX-DIS)
049500     MOVE 01500                  TO WKS-DIST-KM   (WKS-IX-DIS)
049600     SET WKS-IX-DIS UP BY 1
049700     MOVE 'LONG_HAUL           ' TO WKS-DIST-TIPO (WKS-IX-DIS)
049800     MOVE 06500                  TO WKS-DIST-KM   (WKS-IX-DIS)
049900     SET WKS-TOTAL-DIST TO WKS-IX-DIS
050000
050100     MOVE 'Y' TO WKS-TABLAS-AUX-CARGADAS.
050200 CARGA-TABLAS-AUXILIARES-E. EXIT.
050300
050400******************************************************************
050500*                    R U N   1  --  A C T I V I D A D E S         *
050600******************************************************************
050700 LEE-HCACTV SECTION.
050800     READ HCACTV
050900        AT END
051000           SET FIN-HCACTV TO TRUE
051100     END-READ.
051200 LEE-HCACTV-E. EXIT.
051300
051400 PROCESA-ACTIVIDADES SECTION.
051500     ADD 1 TO WKS-CONT-ACTIVIDADES
051600     MOVE 'N' TO WKS-FILA-VALIDA
051700     MOVE 'N' TO WKS-FILA-ADVERTIDA
051800     MOVE SPACES TO WKS-MOTIVO-RECHAZO WKS-TEXTO-ADVERTENCIA
051900     MOVE ZERO   TO WKS-EMISION-KG
052000
052100     PERFORM NORMALIZA-CATEGORIA THRU NORMALIZA-CATEGORIA-E
052200     PERFORM VALIDA-ACTIVIDAD    THRU VALIDA-ACTIVIDAD-E
052300
052400     IF FILA-ES-VALIDA
052500        ADD 1 TO WKS-CONT-VALIDAS
052600        PERFORM NORMALIZA-UNIDAD THRU NORMALIZA-UNIDAD-E
052700        EVALUATE WKS-CATEGORIA-CANON
052800           WHEN 'ELECTRICITY '  PERFORM CALCULA-ELECTRICIDAD
052900                                        THRU CALCULA-ELECTRICIDAD-E
053000           WHEN 'FUEL        '  PERFORM CALCULA-COMBUSTIBLE
053100                                        THRU CALCULA-COMBUSTIBLE-E
053200           WHEN 'TRANSPORT   '  PERFORM CALCULA-TRANSPORTE
053300                                        THRU CALCULA-TRANSPORTE-E
053400           WHEN 'FLIGHT      '  PERFORM CALCULA-VUELO
053500                                        THRU CALCULA-VUELO-E
053600           WHEN 'WASTE       '  PERFORM CALCULA-RESIDUO
053700                                        THRU CALCULA-RESIDUO-E
053800           WHEN 'WATER       '  PERFORM CALCULA-AGUA
053900                                        THRU CALCULA-AGUA-E
054000        END-EVALUATE
054100        PERFORM ACUMULA-TOTALES THRU ACUMULA-TOTALES-E
054200        PERFORM ESCRIBE-DETALLE THRU ESCRIBE-DETALLE-E
054300        IF FILA-TIENE-ADVERTENCIA
054400           ADD 1 TO WKS-CONT-ADVERTENCIAS
054500           IF WKS-DETALLE-ADVERTENCIA-ON
054600              PERFORM ESCRIBE-ADVERTENCIA THRU ESCRIBE-ADVERTENCIA-E
054700           END-IF
054800        END-IF
054900     ELSE
055000        ADD 1 TO WKS-CONT-ADVERTENCIAS
055100        MOVE WKS-MOTIVO-RECHAZO TO WKS-TEXTO-ADVERTENCIA
055200        PERFORM ESCRIBE-ADVERTENCIA THRU ESCRIBE-ADVERTENCIA-E
055300     END-IF
055400
055500     PERFORM LEE-HCACTV THRU LEE-HCACTV-E.
055600 PROCESA-ACTIVIDADES-E. EXIT.
055700
055800******************************************************************
055900*    NORMALIZA-CATEGORIA -- APLICA LOS SINONIMOS DE CATEGORIA    *
056000*    DE ACTIVIDAD A LAS SEIS CATEGORIAS CANONICAS                *
056100******************************************************************
056200 NORMALIZA-CATEGORIA SECTION.
056300     MOVE HCA-CATEGORIA TO WKS-CATEGORIA-CANON
056400     INSPECT WKS-CATEGORIA-CANON
056500             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
056600                      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
056700
056800     EVALUATE WKS-CATEGORIA-CANON
056900        WHEN 'ELECTRIC    ' WHEN 'POWER       '
057000        WHEN 'GRID        ' WHEN 'ENERGY      '
057100             MOVE 'ELECTRICITY ' TO WKS-CATEGORIA-CANON
057200        WHEN 'FUELS       ' WHEN 'COMBUSTION  '
057300        WHEN 'GAS         ' WHEN 'NATURAL GAS '
057400        WHEN 'HEATING     '
057500             MOVE 'FUEL        ' TO WKS-CATEGORIA-CANON
057600        WHEN 'TRANSPORTATI' WHEN 'TRAVEL      '
057700        WHEN 'VEHICLE     ' WHEN 'ROAD        '
057800        WHEN 'CAR         '
057900             MOVE 'TRANSPORT   ' TO WKS-CATEGORIA-CANON
058000        WHEN 'FLIGHTS     ' WHEN 'AIR         '
058100        WHEN 'AIR TRAVEL  ' WHEN 'AVIATION    '
058200             MOVE 'FLIGHT      ' TO WKS-CATEGORIA-CANON
058300        WHEN 'DISPOSAL    ' WHEN 'RUBBISH     '
058400        WHEN 'REFUSE      '
058500             MOVE 'WASTE       ' TO WKS-CATEGORIA-CANON
058600        WHEN 'WATER SUPPLY' WHEN 'WATER TREATM'
058700             MOVE 'WATER       ' TO WKS-CATEGORIA-CANON
058800        WHEN OTHER
058900             CONTINUE
059000     END-EVALUATE.
059100 NORMALIZA-CATEGORIA-E. EXIT.
059200
059300******************************************************************
059400*    VALIDA-ACTIVIDAD -- REGLAS DE VALIDACION DE LA FILA         *
059500******************************************************************
059600 VALIDA-ACTIVIDAD SECTION.
059700     IF HCA-CATEGORIA = SPACES
059800        MOVE 'MISSING CATEGORY' TO WKS-MOTIVO-RECHAZO
059900        GO TO VALIDA-ACTIVIDAD-E
060000     END-IF
060100
060200     IF WKS-CATEGORIA-CANON NOT = 'ELECTRICITY ' AND
060300        WKS-CATEGORIA-CANON NOT = 'FUEL        ' AND
060400        WKS-CATEGORIA-CANON NOT = 'TRANSPORT   ' AND
060500        WKS-CATEGORIA-CANON NOT = 'FLIGHT      ' AND
060600        WKS-CATEGORIA-CANON NOT = 'WASTE       ' AND
060700        WKS-CATEGORIA-CANON NOT = 'WATER       '
060800        MOVE 'UNKNOWN CATEGORY' TO WKS-MOTIVO-RECHAZO
060900        GO TO VALIDA-ACTIVIDAD-E
061000     END-IF
061100
061200     IF HCA-CANTIDAD NOT > ZERO
061300        MOVE 'INVALID AMOUNT' TO WKS-MOTIVO-RECHAZO
061400        GO TO VALIDA-ACTIVIDAD-E
061500     END-IF
061600
061700     IF HCA-UNIDAD = SPACES AND
061800        WKS-CATEGORIA-CANON NOT = 'ELECTRICITY '
061900        MOVE 'MISSING UNIT' TO WKS-MOTIVO-RECHAZO
062000        GO TO VALIDA-ACTIVIDAD-E
062100     END-IF
062200
062300     MOVE 'Y' TO WKS-FILA-VALIDA
062400
062500     IF WKS-CATEGORIA-CANON = 'ELECTRICITY ' AND HCA-PAIS = SPACES
062600        MOVE 'Y' TO WKS-FILA-ADVERTIDA
062700        MOVE 'NO COUNTRY SPECIFIED, WORLD AVERAGE USED'
062800             TO WKS-TEXTO-ADVERTENCIA
062900     END-IF.
063000 VALIDA-ACTIVIDAD-E. EXIT.
063100
063200******************************************************************
063300*    NORMALIZA-UNIDAD -- ASIGNA UNIDAD POR DEFECTO CUANDO VIENE  *
063400*    EN BLANCO Y CONVIERTE MILLAS/GALONES/KG/LITROS AL UNIVERSO  *
063500*    DE UNIDADES QUE MANEJA LA TABLA DE FACTORES                 *
063600******************************************************************
063700 NORMALIZA-UNIDAD SECTION.
063800     MOVE HCA-UNIDAD TO WKS-UNIDAD-TRABAJO
063900     MOVE HCA-CANTIDAD TO WKS-CANTIDAD-TRABAJO
064000
064100     IF WKS-UNIDAD-TRABAJO = SPACES
064200        PERFORM BUSCA-UNIDAD-DEFECTO VARYING WKS-IX-DEF FROM 1 BY 1
064300                UNTIL WKS-IX-DEF > 6
064400     END-IF
064500
064600     MOVE WKS-UNIDAD-TRABAJO TO WKS-UNIDAD-MAYUS
064700     INSPECT WKS-UNIDAD-MAYUS
064800             CONVERTING 'abcdefghijklmnopqrstuvwxyz-'
064900                      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ_'
065000
065100     IF WKS-CATEGORIA-CANON = 'TRANSPORT   '
065200        IF WKS-UNIDAD-MAYUS = 'MILE        ' OR
065300           WKS-UNIDAD-MAYUS = 'MI          ' OR
065400           WKS-UNIDAD-MAYUS = 'MILES       '
065500           COMPUTE WKS-CANTIDAD-TRABAJO ROUNDED =
065600                   WKS-CANTIDAD-TRABAJO * 1.60934
065700           MOVE 'KM          ' TO WKS-UNIDAD-TRABAJO
065800        ELSE
065900           MOVE 'KM          ' TO WKS-UNIDAD-TRABAJO
066000        END-IF
066100     END-IF
066200
066300     IF WKS-CATEGORIA-CANON = 'FUEL        '
066400        IF WKS-UNIDAD-MAYUS = 'GAL         ' OR
066500           WKS-UNIDAD-MAYUS = 'GALLON      ' OR
066600           WKS-UNIDAD-MAYUS = 'GALLONS     '
066700           COMPUTE WKS-CANTIDAD-TRABAJO ROUNDED =
066800                   WKS-CANTIDAD-TRABAJO * 3.78541
066900           MOVE 'LITRES      ' TO WKS-UNIDAD-TRABAJO
067000        END-IF
067100        IF WKS-UNIDAD-MAYUS = 'KILOGRAM    ' OR
067200           WKS-UNIDAD-MAYUS = 'KILOGRAMS   ' OR
067300           WKS-UNIDAD-MAYUS = 'KG          '
067400           COMPUTE WKS-CANTIDAD-TRABAJO ROUNDED =
067500                   WKS-CANTIDAD-TRABAJO * 0.001
067600           MOVE 'TONNES      ' TO WKS-UNIDAD-TRABAJO
067700        END-IF
067800     END-IF
067900
068000     IF WKS-CATEGORIA-CANON = 'WASTE       '
068100        IF WKS-UNIDAD-MAYUS = 'KG          ' OR
068200           WKS-UNIDAD-MAYUS = 'KILOGRAM    ' OR
068300           WKS-UNIDAD-MAYUS = 'KILOGRAMS   '
068400           COMPUTE WKS-CANTIDAD-TRABAJO ROUNDED =
068500                   WKS-CANTIDAD-TRABAJO * 0.001
068600           MOVE 'TONNES      ' TO WKS-UNIDAD-TRABAJO
068700        END-IF
068800     END-IF
068900
069000     IF WKS-CATEGORIA-CANON = 'WATER       '
069100        IF WKS-UNIDAD-MAYUS = 'L           ' OR
069200           WKS-UNIDAD-MAYUS = 'LITRE       ' OR
069300           WKS-UNIDAD-MAYUS = 'LITER       ' OR
069400           WKS-UNIDAD-MAYUS = 'LITERS      '
069500           COMPUTE WKS-CANTIDAD-TRABAJO ROUNDED =
069600                   WKS-CANTIDAD-TRABAJO * 0.001
069700           MOVE 'CUBIC_METRE ' TO WKS-UNIDAD-TRABAJO
069800        END-IF
069900     END-IF.
070000 NORMALIZA-UNIDAD-E. EXIT.
070100
070200******************************************************************
070300*    BUSCA-UNIDAD-DEFECTO -- CUERPO DEL PERFORM VARYING QUE       *
070400*    RECORRE WKS-BLOQUE-DEFECTO BUSCANDO LA CATEGORIA DE LA FILA *
070500******************************************************************
070600 BUSCA-UNIDAD-DEFECTO SECTION.
070700     IF WKS-DEF-CATEGORIA (WKS-IX-DEF) = WKS-CATEGORIA-CANON
070800        MOVE WKS-DEF-UNIDAD (WKS-IX-DEF) TO WKS-UNIDAD-TRABAJO
070900     END-IF.
071000 BUSCA-UNIDAD-DEFECTO-E. EXIT.
071100
071200******************************************************************
071300*    CALCULA-ELECTRICIDAD -- KG = KWH * FACTOR DE RED DEL PAIS   *
071400******************************************************************
071500 CALCULA-ELECTRICIDAD SECTION.
071600     MOVE 'ELECTRICITY ' TO HCF-CATEGORIA
071700     MOVE HCA-PAIS        TO HCF-CLAVE
071800     MOVE WKS-UNIDAD-TRABAJO TO HCF-UNIDAD
071900     CALL 'HCFACT01' USING HCF-AREA-ENLACE
072000     IF HCF-NO-ENCONTRADO
072100        MOVE 'Y' TO WKS-FILA-ADVERTIDA
072200        MOVE 'ELECTRICITY FACTOR NOT FOUND, ROW EXCLUDED'
072300             TO WKS-TEXTO-ADVERTENCIA
072400        MOVE ZERO TO WKS-EMISION-KG
072500     ELSE
072600        COMPUTE WKS-EMISION-KG ROUNDED =
072700                WKS-CANTIDAD-TRABAJO * HCF-VALOR
072800     END-IF.
072900 CALCULA-ELECTRICIDAD-E. EXIT.
073000
073100******************************************************************
073200*    CALCULA-COMBUSTIBLE -- KG = CANTIDAD * FACTOR(TIPO,UNIDAD)  *
073300******************************************************************
073400 CALCULA-COMBUSTIBLE SECTION.
073500     MOVE 'FUEL        '     TO HCF-CATEGORIA
073600     MOVE HCA-SUBCATEGORIA    TO HCF-CLAVE
073700     MOVE WKS-UNIDAD-TRABAJO  TO HCF-UNIDAD
073800     CALL 'HCFACT01' USING HCF-AREA-ENLACE
073900     IF HCF-NO-ENCONTRADO
074000        MOVE 'Y' TO WKS-FILA-ADVERTIDA
074100        MOVE 'FUEL FACTOR NOT FOUND, ROW EXCLUDED'
074200             TO WKS-TEXTO-ADVERTENCIA
074300        MOVE ZERO TO WKS-EMISION-KG
074400     ELSE
074500        COMPUTE WKS-EMISION-KG ROUNDED =
074600                WKS-CANTIDAD-TRABAJO * HCF-VALOR
074700     END-IF.
074800 CALCULA-COMBUSTIBLE-E. EXIT.
074900
075000******************************************************************
075100*    CALCULA-TRANSPORTE -- KG = KM * FACTOR(VEHICULO)            *
075200*    (HCFACT01 ENRUTA A ROAD Y LUEGO A RAIL SI NO ENCUENTRA)     *
075300******************************************************************
075400 CALCULA-TRANSPORTE SECTION.
075500     MOVE 'TRANSPORT   '    TO HCF-CATEGORIA
075600     MOVE HCA-SUBCATEGORIA   TO HCF-CLAVE
075700     MOVE WKS-UNIDAD-TRABAJO TO HCF-UNIDAD
075800     CALL 'HCFACT01' USING HCF-AREA-ENLACE
075900     IF HCF-NO-ENCONTRADO
076000        MOVE 'Y' TO WKS-FILA-ADVERTIDA
076100        MOVE 'TRANSPORT FACTOR NOT FOUND, ROW EXCLUDED'
076200             TO WKS-TEXTO-ADVERTENCIA
076300        MOVE ZERO TO WKS-EMISION-KG
076400     ELSE
076500        COMPUTE WKS-EMISION-KG ROUNDED =
076600                WKS-CANTIDAD-TRABAJO * HCF-VALOR
076700     END-IF.
076800 CALCULA-TRANSPORTE-E. EXIT.
076900
077000******************************************************************
077100*    CALCULA-VUELO -- KG = DISTANCIA * FACTOR * MULT-CLASE       *
077200*    SI VIENE LA DISTANCIA EN KM SE USA TAL CUAL; SI NO, SE USA  *
077300*    LA DISTANCIA PROMEDIO DE LA TABLA POR TIPO DE VUELO         *
077400******************************************************************
077500 CALCULA-VUELO SECTION.
077600     IF WKS-UNIDAD-MAYUS = 'KM          ' OR
077700        WKS-UNIDAD-MAYUS = 'KILOMETRES  ' OR
077800        WKS-UNIDAD-MAYUS = 'KILOMETERS  '
077900        MOVE WKS-CANTIDAD-TRABAJO TO WKS-DISTANCIA-VUELO
078000     ELSE
078100        MOVE 01500 TO WKS-DISTANCIA-VUELO
078200        PERFORM BUSCA-DISTANCIA-VUELO VARYING WKS-IX-DIS FROM 1 BY 1
078300                UNTIL WKS-IX-DIS > WKS-TOTAL-DIST
078400     END-IF
078500
078600     IF HCA-IDA-VUELTA = 'Y'
078700        COMPUTE WKS-DISTANCIA-VUELO =
078800                WKS-DISTANCIA-VUELO * 2
078900     END-IF
079000
079100     MOVE 1.00 TO WKS-MULT-CLASE-FILA
079200     PERFORM BUSCA-MULT-CLASE VARYING WKS-IX-MUL FROM 1 BY 1
079300             UNTIL WKS-IX-MUL > WKS-TOTAL-MULT
079400
079500     MOVE 'FLIGHT      '  TO HCF-CATEGORIA
079600     IF HCA-SUBCATEGORIA = SPACES
079700        MOVE 'SHORT_HAUL          ' TO HCF-CLAVE
079800     ELSE
079900        MOVE HCA-SUBCATEGORIA TO HCF-CLAVE
080000     END-IF
080100     MOVE 'KM          ' TO HCF-UNIDAD
080200     CALL 'HCFACT01' USING HCF-AREA-ENLACE
080300     IF HCF-NO-ENCONTRADO
080400        COMPUTE WKS-EMISION-KG ROUNDED =
080500                WKS-DISTANCIA-VUELO * 0.151 * WKS-MULT-CLASE-FILA
080600     ELSE
080700        COMPUTE WKS-EMISION-KG ROUNDED =
080800                WKS-DISTANCIA-VUELO * HCF-VALOR * WKS-MULT-CLASE-FILA
080900     END-IF.
081000 CALCULA-VUELO-E. EXIT.
081100
081200******************************************************************
081300*    BUSCA-DISTANCIA-VUELO -- CUERPO DEL PERFORM VARYING QUE     *
081400*    RECORRE WKS-TABLA-DIST-VUELO                                *
081500******************************************************************
081600 BUSCA-DISTANCIA-VUELO SECTION.
081700     IF WKS-DIST-TIPO (WKS-IX-DIS) = HCA-SUBCATEGORIA
081800        MOVE WKS-DIST-KM (WKS-IX-DIS) TO WKS-DISTANCIA-VUELO
081900     END-IF.
082000 BUSCA-DISTANCIA-VUELO-E. EXIT.
082100
082200******************************************************************
082300*    BUSCA-MULT-CLASE -- CUERPO DEL PERFORM VARYING QUE RECORRE  *
082400*    WKS-TABLA-MULT-CLASE                                        *
082500******************************************************************
082600 BUSCA-MULT-CLASE SECTION.
082700     IF WKS-MUL-CLASE (WKS-IX-MUL) = HCA-CLASE-VUELO
082800        MOVE WKS-MUL-VALOR (WKS-IX-MUL) TO WKS-MULT-CLASE-FILA
082900     END-IF.
083000 BUSCA-MULT-CLASE-E. EXIT.
083100
083200******************************************************************
083300*    CALCULA-RESIDUO -- KG = TONELADAS * FACTOR(METODO)          *
083400*    EL FACTOR PUEDE SER NEGATIVO (BENEFICIO DE RECICLAJE)       *
083500******************************************************************
083600 CALCULA-RESIDUO SECTION.
083700     MOVE 'WASTE       '     TO HCF-CATEGORIA
083800     MOVE HCA-SUBCATEGORIA    TO HCF-CLAVE
083900     MOVE WKS-UNIDAD-TRABAJO  TO HCF-UNIDAD
084000     CALL 'HCFACT01' USING HCF-AREA-ENLACE
084100     IF HCF-NO-ENCONTRADO
084200        MOVE 'Y' TO WKS-FILA-ADVERTIDA
084300        MOVE 'WASTE FACTOR NOT FOUND, ROW EXCLUDED'
084400             TO WKS-TEXTO-ADVERTENCIA
084500        MOVE ZERO TO WKS-EMISION-KG
084600     ELSE
084700        COMPUTE WKS-EMISION-KG ROUNDED =
084800                WKS-CANTIDAD-TRABAJO * HCF-VALOR
084900     END-IF.
085000 CALCULA-RESIDUO-E. EXIT.
085100
085200******************************************************************
085300*    CALCULA-AGUA -- KG = M3 * FACTOR(SUMINISTRO/TRATAMIENTO)    *
085400*    SI LA SUB-CATEGORIA INDICA SOLO SUMINISTRO SE USA 'SUPPLY', *
085500*    DE LO CONTRARIO SE USA 'SUPPLY_AND_TREATMENT'               *
085600******************************************************************
085700 CALCULA-AGUA SECTION.
085800     MOVE 'WATER       '   TO HCF-CATEGORIA
085900     MOVE WKS-UNIDAD-TRABAJO TO HCF-UNIDAD
086000     IF HCA-SUBCATEGORIA = 'SUPPLY              ' OR
086100        HCA-SUBCATEGORIA = 'SUPPLY_ONLY         '
086200        MOVE 'SUPPLY              ' TO HCF-CLAVE
086300     ELSE
086400        MOVE 'SUPPLY_AND_TREATMENT' TO HCF-CLAVE
086500     END-IF
086600     CALL 'HCFACT01' USING HCF-AREA-ENLACE
086700     IF HCF-NO-ENCONTRADO
086800        MOVE 'Y' TO WKS-FILA-ADVERTIDA
086900        MOVE 'WATER FACTOR NOT FOUND, ROW EXCLUDED'
087000             TO WKS-TEXTO-ADVERTENCIA
087100        MOVE ZERO TO WKS-EMISION-KG
087200     ELSE
087300        COMPUTE WKS-EMISION-KG ROUNDED =
087400                WKS-CANTIDAD-TRABAJO * HCF-VALOR
087500     END-IF.
087600 CALCULA-AGUA-E. EXIT.
087700
087800******************************************************************
087900*    ACUMULA-TOTALES -- ACUMULA POR ALCANCE Y POR CATEGORIA      *
088000******************************************************************
088100 ACUMULA-TOTALES SECTION.
088200     ADD WKS-EMISION-KG TO WKS-TOTAL-KG
088300     EVALUATE HCF-ALCANCE
088400        WHEN 1  ADD WKS-EMISION-KG TO WKS-TOTAL-ALC1-KG
088500        WHEN 2  ADD WKS-EMISION-KG TO WKS-TOTAL-ALC2-KG
088600        WHEN 3  ADD WKS-EMISION-KG TO WKS-TOTAL-ALC3-KG
088700     END-EVALUATE
088800
088900     EVALUATE WKS-CATEGORIA-CANON
089000        WHEN 'ELECTRICITY ' ADD WKS-EMISION-KG TO WKS-TOTAL-ELEC-KG
089100        WHEN 'FUEL        ' ADD WKS-EMISION-KG TO WKS-TOTAL-FUEL-KG
089200        WHEN 'TRANSPORT   ' ADD WKS-EMISION-KG TO WKS-TOTAL-TRANS-KG
089300        WHEN 'FLIGHT      ' ADD WKS-EMISION-KG TO WKS-TOTAL-VUELO-KG
089400        WHEN 'WASTE       ' ADD WKS-EMISION-KG TO WKS-TOTAL-RESID-KG
089500        WHEN 'WATER       ' ADD WKS-EMISION-KG TO WKS-TOTAL-AGUA-KG
089600     END-EVALUATE
089700
089800     COMPUTE WKS-TOTAL-TON ROUNDED = WKS-TOTAL-KG / 1000.
089900 ACUMULA-TOTALES-E. EXIT.
090000
090100******************************************************************
090200*    ESCRIBE-DETALLE -- UNA LINEA HCL-DETALLE POR ACTIVIDAD      *
090300******************************************************************
090400 ESCRIBE-DETALLE SECTION.
090500     MOVE SPACES              TO HCL-DETALLE
090600     MOVE WKS-CATEGORIA-CANON TO HCL-DET-CATEGORIA
090700     MOVE HCA-SUBCATEGORIA    TO HCL-DET-SUBCAT
090800     MOVE WKS-CANTIDAD-TRABAJO TO HCL-DET-CANTIDAD
090900     MOVE WKS-UNIDAD-TRABAJO  TO HCL-DET-UNIDAD
091000     MOVE HCF-ALCANCE         TO HCL-DET-ALCANCE
091100     MOVE HCF-VALOR           TO HCL-DET-FACTOR
091200     MOVE WKS-EMISION-KG      TO HCL-DET-EMISION-KG
091300     WRITE HCL-DETALLE.
091400 ESCRIBE-DETALLE-E. EXIT.
091500
091600******************************************************************
091700*    ESCRIBE-ADVERTENCIA -- LINEA DE TEXTO LIBRE CON EL MOTIVO   *
091800******************************************************************
091900 ESCRIBE-ADVERTENCIA SECTION.
092000     MOVE SPACES TO HCL-LINEA-TEXTO
092100     MOVE WKS-CONT-ACTIVIDADES TO WKS-CONT-ACTIV-EDIT
092200     STRING 'ROW ' DELIMITED BY SIZE
092300            WKS-CONT-ACTIV-EDIT DELIMITED BY SIZE
092400            ': ' DELIMITED BY SIZE
092500            WKS-TEXTO-ADVERTENCIA DELIMITED BY SIZE
092600            INTO HCL-TXT-LINEA
092700     WRITE HCL-LINEA-TEXTO.
092800 ESCRIBE-ADVERTENCIA-E. EXIT.
092900
093000******************************************************************
093100*                    R U N   2  --  V E R I F I C A C I O N       *
093200******************************************************************
093300 LEE-HCMETR SECTION.
093400     READ HCMETR
093500        AT END
093600           SET FIN-HCMETR TO TRUE
093700     END-READ.
093800 LEE-HCMETR-E. EXIT.
093900
094000 PROCESA-METRICAS SECTION.
094100     ADD 1 TO WKS-CONT-METRICAS
094200     MOVE HCM-TIPO      TO WKS-MET-TIPO
094300     MOVE HCM-VALOR     TO WKS-MET-VALOR
094400     MOVE HCM-UNIDAD    TO WKS-MET-UNIDAD
094500     MOVE HCM-ALCANCE   TO WKS-MET-ALCANCE
094600     MOVE HCM-CONFIANZA TO WKS-MET-CONFIANZA
094700     MOVE HCM-TIENE-ANIO TO WKS-MET-TIENE-ANIO
094800
094900     PERFORM MARCA-TIPO-METRICA THRU MARCA-TIPO-METRICA-E
095000
095100     IF WKS-MET-TIENE-ANIO = 'Y'
095200        ADD 1 TO WKS-CONT-METRICAS-ANIO
095300     END-IF
095400     IF WKS-MET-ALCANCE NOT = SPACES
095500        ADD 1 TO WKS-CONT-METRICAS-ALC
095600     END-IF
095700
095800     IF WKS-MET-TIPO = 'CARBON_EMISSIONS   '
095900        ADD 1 TO WKS-CONT-METRICAS-CARB
096000        ADD 1 TO WKS-CONT-COMPARADAS
096100        PERFORM NORMALIZA-TONELADAS THRU NORMALIZA-TONELADAS-E
096200        PERFORM EMPAREJA-ALCANCE    THRU EMPAREJA-ALCANCE-E
096300        IF NOT METRICA-SIN-PARSEAR
096400           PERFORM CLASIFICA-SEVERIDAD THRU CLASIFICA-SEVERIDAD-E
096500           PERFORM ESCRIBE-LINEA-METRICA THRU ESCRIBE-LINEA-METRICA-E
096600        ELSE
096700           ADD 1 TO WKS-CONT-NO-CALCULADO
096800        END-IF
096900     END-IF
097000
097100     PERFORM LEE-HCMETR THRU LEE-HCMETR-E.
097200 PROCESA-METRICAS-E. EXIT.
097300
097400******************************************************************
097500*    MARCA-TIPO-METRICA -- LLEVA CUENTA DE CUANTOS TIPOS DE      *
097600*    METRICA DISTINTOS SE VIERON (PARA EL PUNTAJE DE              *
097700*    TRANSPARENCIA DEL RUN 4, 6 TIPOS POSIBLES)                  *
097800******************************************************************
097900 MARCA-TIPO-METRICA SECTION.
098000     EVALUATE WKS-MET-TIPO
098100        WHEN 'CARBON_EMISSIONS   '
098200           IF NOT TIPO-CARBONO-VISTO
098300              MOVE 'Y' TO WKS-VISTO-CARBONO
098400              ADD 1 TO WKS-CONT-TIPOS-DISTINTOS
098500           END-IF
098600        WHEN 'ENERGY              '
098700           IF NOT TIPO-ENERGIA-VISTO
098800              MOVE 'Y' TO WKS-VISTO-ENERGIA
098900              ADD 1 TO WKS-CONT-TIPOS-DISTINTOS
099000           END-IF
099100        WHEN 'WATER               '
099200           IF NOT TIPO-AGUA-VISTO
099300              MOVE 'Y' TO WKS-VISTO-AGUA
099400              ADD 1 TO WKS-CONT-TIPOS-DISTINTOS
099500           END-IF
099600        WHEN 'WASTE               '
099700           IF NOT TIPO-DESECHO-VISTO
099800              MOVE 'Y' TO WKS-VISTO-DESECHO
099900              ADD 1 TO WKS-CONT-TIPOS-DISTINTOS
100000           END-IF
100100        WHEN 'RENEWABLE_PERCENTAGE'
100200           IF NOT TIPO-RENOVABLE-VISTO
100300              MOVE 'Y' TO WKS-VISTO-RENOVABLE
100400              ADD 1 TO WKS-CONT-TIPOS-DISTINTOS
100500           END-IF
100600        WHEN 'REDUCTION_TARGET    '
100700           IF NOT TIPO-META-VISTO
100800              MOVE 'Y' TO WKS-VISTO-META
100900              ADD 1 TO WKS-CONT-TIPOS-DISTINTOS
101000           END-IF
101100     END-EVALUATE.
101200 MARCA-TIPO-METRICA-E. EXIT.
101300
101400******************************************************************
101500*    NORMALIZA-TONELADAS -- CONVIERTE EL VALOR REPORTADO A       *
101600*    TONELADAS SEGUN EL TEXTO DE LA UNIDAD (PRIMERA COINCIDENCIA)*
101700******************************************************************
101800 NORMALIZA-TONELADAS SECTION.
101900     MOVE 'N' TO WKS-METRICA-SIN-PARSEAR
102000     MOVE WKS-MET-UNIDAD TO WKS-UNIDAD-MET-MAYUS
102100     INSPECT WKS-UNIDAD-MET-MAYUS
102200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
102300                      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
102400
102500     IF WKS-UNIDAD-MET-MAYUS = 'TCO2E       '
102600        MOVE WKS-MET-VALOR TO WKS-TON-REPORTADO
102700     ELSE
102800        IF WKS-UNIDAD-MET-MAYUS (1:5) = 'TONNE' OR
102900           WKS-UNIDAD-MET-MAYUS (1:5) = 'T CO2'
103000           MOVE WKS-MET-VALOR TO WKS-TON-REPORTADO
103100        ELSE
103200           IF WKS-UNIDAD-MET-MAYUS (1:2) = 'KG'
103300              COMPUTE WKS-TON-REPORTADO ROUNDED =
103400                      WKS-MET-VALOR / 1000
103500           ELSE
103600              IF WKS-UNIDAD-MET-MAYUS (1:2) = 'MT' OR
103700                 WKS-UNIDAD-MET-MAYUS (1:7) = 'MILLION'
103800                 COMPUTE WKS-TON-REPORTADO ROUNDED =
103900                         WKS-MET-VALOR * 1000000
104000              ELSE
104100                 IF WKS-UNIDAD-MET-MAYUS (1:2) = 'KT' OR
104200                    WKS-UNIDAD-MET-MAYUS (1:4) = 'KILO'
104300                    COMPUTE WKS-TON-REPORTADO ROUNDED =
104400                            WKS-MET-VALOR * 1000
104500                 ELSE
104600                    MOVE WKS-MET-VALOR TO WKS-TON-REPORTADO
104700                 END-IF
104800              END-IF
104900           END-IF
105000        END-IF
105100     END-IF.
105200 NORMALIZA-TONELADAS-E. EXIT.
105300
105400******************************************************************
105500*    EMPAREJA-ALCANCE -- BUSCA EL TOTAL CALCULADO DEL ALCANCE    *
105600*    QUE MENCIONA LA METRICA (1/2/3) O EL GRAN TOTAL SI VIENE    *
105700*    EN BLANCO O DICE 'TOTAL'                                    *
105800******************************************************************
105900 EMPAREJA-ALCANCE SECTION.
106000     MOVE 'N' TO WKS-ALCANCE-EN-CERO
106100     MOVE WKS-MET-ALCANCE TO WKS-ALCANCE-MAYUS
106200
106300     IF WKS-ALCANCE-MAYUS = SPACES OR WKS-ALCANCE-MAYUS = 'TOTAL   '
106400        COMPUTE WKS-TON-CALCULADO ROUNDED = WKS-TOTAL-KG / 1000
106500     ELSE
106600        IF WKS-ALCANCE-MAYUS (1:8) = 'SCOPE 1 ' OR
106700           WKS-ALCANCE-MAYUS (1:1) = '1'
106800           COMPUTE WKS-TON-CALCULADO ROUNDED = WKS-TOTAL-ALC1-KG / 1000
106900           IF WKS-TOTAL-ALC1-KG = ZERO
107000              MOVE 'Y' TO WKS-ALCANCE-EN-CERO
107100           END-IF
107200        ELSE
107300           IF WKS-ALCANCE-MAYUS (1:8) = 'SCOPE 2 ' OR
107400              WKS-ALCANCE-MAYUS (1:1) = '2'
107500              COMPUTE WKS-TON-CALCULADO ROUNDED =
107600                      WKS-TOTAL-ALC2-KG / 1000
107700              IF WKS-TOTAL-ALC2-KG = ZERO
107800                 MOVE 'Y' TO WKS-ALCANCE-EN-CERO
107900              END-IF
108000           ELSE
108100              IF WKS-ALCANCE-MAYUS (1:8) = 'SCOPE 3 ' OR
108200                 WKS-ALCANCE-MAYUS (1:1) = '3'
108300                 COMPUTE WKS-TON-CALCULADO ROUNDED =
108400                         WKS-TOTAL-ALC3-KG / 1000
108500                 IF WKS-TOTAL-ALC3-KG = ZERO
108600                    MOVE 'Y' TO WKS-ALCANCE-EN-CERO
108700                 END-IF
108800              ELSE
108900                 COMPUTE WKS-TON-CALCULADO ROUNDED =
109000                         WKS-TOTAL-KG / 1000
109100              END-IF
109200           END-IF
109300        END-IF
109400     END-IF
109500
109600     IF ALCANCE-METRICA-CERO
109700        MOVE 'Y' TO WKS-METRICA-SIN-PARSEAR
109800        MOVE 'NOT_CALCULATED ' TO WKS-METRICA-ESTADO
109900     END-IF.
110000 EMPAREJA-ALCANCE-E. EXIT.
110100
110200******************************************************************
110300*    CLASIFICA-SEVERIDAD -- COMPARA REPORTADO CONTRA CALCULADO,  *
110400*    ASIGNA SEVERIDAD Y ESTADO, Y AJUSTA LA CONFIANZA             *
110500******************************************************************
110600 CLASIFICA-SEVERIDAD SECTION.
110700     COMPUTE WKS-DIFF-ABS ROUNDED =
110800             WKS-TON-CALCULADO - WKS-TON-REPORTADO
110900
111000     IF WKS-TON-REPORTADO = ZERO
111100        MOVE ZERO TO WKS-DIFF-PCT
111200     ELSE
111300        IF WKS-DIFF-ABS < ZERO
111400           COMPUTE WKS-DIFF-PCT ROUNDED =
111500                   (WKS-DIFF-ABS * -1) / WKS-TON-REPORTADO * 100
111600        ELSE
111700           COMPUTE WKS-DIFF-PCT ROUNDED =
111800                   WKS-DIFF-ABS / WKS-TON-REPORTADO * 100
111900        END-IF
112000     END-IF
112100
112200     IF WKS-DIFF-PCT < 10
112300        MOVE 'MATCH     ' TO WKS-SEVERIDAD-DISC
112400        MOVE 'VERIFIED       ' TO WKS-METRICA-ESTADO
112500        MOVE WKS-MET-CONFIANZA TO WKS-CONFIANZA-AJUST
112600     ELSE
112700        MOVE 'DISCREPANCY    ' TO WKS-METRICA-ESTADO
112800        COMPUTE WKS-CONFIANZA-AJUST ROUNDED =
112900                WKS-MET-CONFIANZA * (1 - (WKS-DIFF-PCT / 200))
113000        IF WKS-DIFF-PCT < 25
113100           MOVE 'MINOR     ' TO WKS-SEVERIDAD-DISC
113200           ADD 1 TO WKS-CONT-DISC-MENOR
113300        ELSE
113400           IF WKS-DIFF-PCT < 50
113500              MOVE 'MODERATE  ' TO WKS-SEVERIDAD-DISC
113600              ADD 1 TO WKS-CONT-DISC-MODERADA
113700           ELSE
113800              MOVE 'MAJOR     ' TO WKS-SEVERIDAD-DISC
113900              ADD 1 TO WKS-CONT-DISC-MAYOR
113950              PERFORM ESCRIBE-RECOMENDACION-DISC
113970                      THRU ESCRIBE-RECOMENDACION-DISC-E
114000           END-IF
114100        END-IF
114200     END-IF
114500
114600     ADD 1 TO WKS-CONT-VERIFICADAS.
114700 CLASIFICA-SEVERIDAD-E. EXIT.
114800
114900
115000 ESCRIBE-LINEA-METRICA SECTION.
115100     MOVE SPACES TO HCL-LINEA-METRICA
115200     MOVE WKS-MET-TIPO      TO HCL-MET-TIPO
115300     MOVE WKS-TON-REPORTADO TO HCL-MET-REPORTADO
115400     MOVE WKS-TON-CALCULADO TO HCL-MET-CALCULADO
115500     MOVE WKS-METRICA-ESTADO TO HCL-MET-ESTADO
115600     WRITE HCL-LINEA-METRICA
115700
115800     IF WKS-METRICA-ESTADO = 'DISCREPANCY    '
115900        MOVE SPACES TO HCL-LINEA-DISCREPANCIA
116000        MOVE WKS-SEVERIDAD-DISC TO HCL-DISC-SEVERIDAD
116100        MOVE WKS-DIFF-ABS       TO HCL-DISC-ABS
116200        MOVE WKS-DIFF-PCT       TO HCL-DISC-PCT
116300        WRITE HCL-LINEA-DISCREPANCIA
116400     END-IF.
116500 ESCRIBE-LINEA-METRICA-E. EXIT.
116600
116700******************************************************************
116800*    ESCRIBE-RECOMENDACION-DISC -- SE EJECUTA SOLO PARA           *
116900*    DISCREPANCIA MAYOR (VER CLASIFICA-SEVERIDAD); ESCRIBE LA     *
116950*    RECOMENDACION DE TEXTO LIBRE, LAS DOS EXPLICACIONES FIJAS DE *
116960*    WKS-EXPLICA-TXT SEGUN EL SENTIDO DE LA DIFERENCIA (FILAS 1-4 *
116970*    SUBREPORTADO, FILAS 5-8 SOBREREPORTADO), LA EXPLICACION      *
116980*    GENERAL DE LA FILA 11 Y, SI EL ALCANCE MENCIONA '3', LA      *
116990*    EXPLICACION DE DESCUADRE DE ALCANCE (FILA 13)                *
117000******************************************************************
117100 ESCRIBE-RECOMENDACION-DISC SECTION.
117200     MOVE SPACES TO HCL-LINEA-TEXTO
117300     IF WKS-TON-CALCULADO > WKS-TON-REPORTADO
117400        STRING 'RECOMMENDATION: REPORTED ' DELIMITED BY SIZE
117500               WKS-DIFF-PCT DELIMITED BY SIZE
117600               '% LOWER THAN CALCULATED - INVESTIGATE POTENTIAL '
117700               DELIMITED BY SIZE
117800               'UNDERSTATEMENT' DELIMITED BY SIZE
117900               INTO HCL-TXT-LINEA
118000        SET WKS-IX-EXP TO 1
118050     ELSE
118100        STRING 'RECOMMENDATION: CALCULATED ' DELIMITED BY SIZE
118200               WKS-DIFF-PCT DELIMITED BY SIZE
118300               '% LOWER THAN REPORTED - ACTIVITY DATA MAY BE '
118400               DELIMITED BY SIZE
118500               'INCOMPLETE' DELIMITED BY SIZE
118600               INTO HCL-TXT-LINEA
118650        SET WKS-IX-EXP TO 5
118700     END-IF
118800     WRITE HCL-LINEA-TEXTO
118900
118910     MOVE SPACES TO HCL-LINEA-TEXTO
118920     MOVE WKS-EXPLICA-TXT (WKS-IX-EXP) TO HCL-TXT-LINEA
118930     WRITE HCL-LINEA-TEXTO
118940     SET WKS-IX-EXP UP BY 1
118950     MOVE SPACES TO HCL-LINEA-TEXTO
118960     MOVE WKS-EXPLICA-TXT (WKS-IX-EXP) TO HCL-TXT-LINEA
118970     WRITE HCL-LINEA-TEXTO
118980
119030     MOVE SPACES TO HCL-LINEA-TEXTO
119040     MOVE WKS-EXPLICA-TXT (11) TO HCL-TXT-LINEA
119050     WRITE HCL-LINEA-TEXTO
119060
119070     IF WKS-MET-ALCANCE (1:1) = '3'
119100        MOVE SPACES TO HCL-LINEA-TEXTO
119200        MOVE WKS-EXPLICA-TXT (13) TO HCL-TXT-LINEA
119300        WRITE HCL-LINEA-TEXTO
119400     END-IF.
119500 ESCRIBE-RECOMENDACION-DISC-E. EXIT.
119600
119700******************************************************************
119800*    RESUME-VERIFICACION -- PUNTAJE DE COINCIDENCIA, TEXTO       *
119900*    RESUMEN Y RECOMENDACIONES DE CIERRE DE LA SECCION 2         *
120000******************************************************************
120100 RESUME-VERIFICACION SECTION.
120200     IF WKS-CONT-VERIFICADAS = ZERO
120300        MOVE ZERO TO WKS-SCORE-VERIFICACION
120400     ELSE
120500        COMPUTE WKS-SUMA-PONDERADA-VER =
120600                (WKS-CONT-VERIFICADAS - WKS-CONT-DISC-MENOR
120700                                       - WKS-CONT-DISC-MODERADA
120800                                       - WKS-CONT-DISC-MAYOR) * 100
120900              + WKS-CONT-DISC-MENOR * 70
121000              + WKS-CONT-DISC-MODERADA * 40
121100              + WKS-CONT-DISC-MAYOR * 10
121200        COMPUTE WKS-SCORE-VERIFICACION ROUNDED =
121300                WKS-SUMA-PONDERADA-VER / WKS-CONT-VERIFICADAS
121400        IF WKS-SCORE-VERIFICACION > 100
121500           MOVE 100 TO WKS-SCORE-VERIFICACION
121600        END-IF
121700     END-IF
121800
121900     IF WKS-CONT-METRICAS-CARB = ZERO
122000        MOVE ZERO TO WKS-COMPLETITUD-DATOS
122100     ELSE
122200        COMPUTE WKS-COMPLETITUD-DATOS ROUNDED =
122300                WKS-CONT-COMPARADAS / WKS-CONT-METRICAS-CARB * 100
122400     END-IF
122500
122600     IF WKS-SCORE-VERIFICACION >= 80
122700        MOVE 'FIGURES CLOSELY ALIGN' TO WKS-RESUMEN-VER-TXT
122800     ELSE
122900        IF WKS-SCORE-VERIFICACION >= 50
123000           MOVE 'SOME DISCREPANCIES FOUND' TO WKS-RESUMEN-VER-TXT
123100        ELSE
123200           MOVE 'SIGNIFICANT DISCREPANCIES - REVIEW RECOMMENDED'
123300                TO WKS-RESUMEN-VER-TXT
123400        END-IF
123500     END-IF
123600
123700     IF WKS-TOTAL-ALC3-KG = ZERO
123800        MOVE SPACES TO HCL-LINEA-TEXTO
123900        MOVE 'RECOMMENDATION: ADD SCOPE 3 ACTIVITY DATA'
124000             TO HCL-TXT-LINEA
124100        WRITE HCL-LINEA-TEXTO
124200     END-IF
124300     IF WKS-TOTAL-ALC1-KG = ZERO
124400        MOVE SPACES TO HCL-LINEA-TEXTO
124500        MOVE 'RECOMMENDATION: ADD SCOPE 1 ACTIVITY DATA'
124600             TO HCL-TXT-LINEA
124700        WRITE HCL-LINEA-TEXTO
124800     END-IF
124900     IF WKS-CONT-NO-CALCULADO > ZERO
125000        MOVE SPACES TO HCL-LINEA-TEXTO
125100        MOVE WKS-CONT-NO-CALCULADO TO WKS-CONT-NO-CALC-EDIT
125200        STRING WKS-CONT-NO-CALC-EDIT DELIMITED BY SIZE
125300               ' METRIC(S) COULD NOT BE VERIFIED' DELIMITED BY SIZE
125400               INTO HCL-TXT-LINEA
125500        WRITE HCL-LINEA-TEXTO
125600     END-IF
125700     IF WKS-CONT-DISC-MAYOR = ZERO AND
125800        WKS-CONT-DISC-MODERADA = ZERO AND
125900        WKS-CONT-VERIFICADAS > ZERO
126000        MOVE SPACES TO HCL-LINEA-TEXTO
126100        MOVE 'RECOMMENDATION: FIGURES ALIGN WELL - NO MAJOR CONCERNS'
126200             TO HCL-TXT-LINEA
126300        WRITE HCL-LINEA-TEXTO
126400     END-IF.
126500 RESUME-VERIFICACION-E. EXIT.
126600
126700******************************************************************
126800*                    R U N   3  --  G R E E N W A S H I N G       *
126900******************************************************************
127000 LEE-HCTXTO SECTION.
127100     READ HCTXTO
127200        AT END
127300           SET FIN-HCTXTO TO TRUE
127400     END-READ.
127500 LEE-HCTXTO-E. EXIT.
127600
127700 ESCANEA-REPORTE SECTION.
127800     ADD 1 TO WKS-CONT-LINEAS-TXTO
127900     PERFORM BUSCA-FRASES-VAGAS      THRU BUSCA-FRASES-VAGAS-E
128000     PERFORM BUSCA-FRASES-OBJETIVO   THRU BUSCA-FRASES-OBJETIVO-E
128100     PERFORM BUSCA-FRASES-AUDACES    THRU BUSCA-FRASES-AUDACES-E
128200     PERFORM BUSCA-FRASES-ASPIRACION THRU BUSCA-FRASES-ASPIRACION-E
128300     PERFORM BUSCA-FRASES-SELECTIVAS THRU BUSCA-FRASES-SELECTIVAS-E
128400     PERFORM CUENTA-COMPROMISOS      THRU CUENTA-COMPROMISOS-E
128500     PERFORM CUENTA-VERIFICACION     THRU CUENTA-VERIFICACION-E
128600     PERFORM LEE-HCTXTO THRU LEE-HCTXTO-E.
128700 ESCANEA-REPORTE-E. EXIT.
128800
128900******************************************************************
129000*    MARCA-FLAG-VERDE -- ESCRIBE UNA LINEA HCL-LINEA-FLAG Y       *
129100*    ACUMULA PUNTOS DE RIESGO SEGUN LA GRAVEDAD EN WKS-FLAG-*    *
129150*    (SE LLENAN ANTES DE PERFORM POR LA SECCION QUE LO DETECTA)  *
129175*    CADA BANDERA APORTA PESO-DE-GRAVEDAD * CONFIANZA * 5 A LA   *
129190*    SUMA PONDERADA (LOW=1.0/MEDIUM=2.0/HIGH=3.0 -- VER BITACORA)*
129300******************************************************************
129400 MARCA-FLAG-VERDE SECTION.
129500     ADD 1 TO WKS-CONT-FLAGS-VERDE
129600     MOVE SPACES TO HCL-LINEA-FLAG
129700     MOVE WKS-FLAG-TIPO      TO HCL-FLAG-TIPO
129800     MOVE WKS-FLAG-SEVERIDAD TO HCL-FLAG-SEVERIDAD
129900     MOVE WKS-FLAG-CONFIANZA TO HCL-FLAG-CONFIANZA
130000     WRITE HCL-LINEA-FLAG
130100     EVALUATE WKS-FLAG-SEVERIDAD
130200        WHEN 'HIGH    '   MOVE 3.0 TO WKS-PESO-SEVERIDAD
130300        WHEN 'MEDIUM  '   MOVE 2.0 TO WKS-PESO-SEVERIDAD
130400        WHEN 'LOW     '   MOVE 1.0 TO WKS-PESO-SEVERIDAD
130450        WHEN OTHER        MOVE ZERO TO WKS-PESO-SEVERIDAD
130500     END-EVALUATE
130520     COMPUTE WKS-SUMA-PONDERADA-VRD =
130540             WKS-SUMA-PONDERADA-VRD +
130560             (WKS-PESO-SEVERIDAD * WKS-FLAG-CONFIANZA * 5).
130600 MARCA-FLAG-VERDE-E. EXIT.
130700
130800******************************************************************
130900*    BUSCA-DIGITO-EN-LINEA -- WKS-TIENE-DIGITO = 'Y' SI HAY UN   *
131000*    CARACTER 0-9 EN LA LINEA (CLASE DIGITO-CLASE DE SPECIAL-    *
131100*    NAMES)                                                       *
131200******************************************************************
131300 BUSCA-DIGITO-EN-LINEA SECTION.
131400     MOVE 'N' TO WKS-TIENE-DIGITO
131500     PERFORM BUSCA-DIGITO-CUERPO VARYING WKS-POS-DIGITO FROM 1 BY 1
131600             UNTIL WKS-POS-DIGITO > 200.
131700 BUSCA-DIGITO-EN-LINEA-E. EXIT.
131800
131900******************************************************************
132000*    BUSCA-DIGITO-CUERPO -- CUERPO DEL PERFORM VARYING; SALE     *
132100*    DE INMEDIATO CON GO TO EN CUANTO ENCUENTRA UN DIGITO         *
132200******************************************************************
132300 BUSCA-DIGITO-CUERPO SECTION.
132400     IF HCT-REGISTRO (WKS-POS-DIGITO:1) IS DIGITO-CLASE
132500        MOVE 'Y' TO WKS-TIENE-DIGITO
132600        GO TO BUSCA-DIGITO-EN-LINEA-E
132700     END-IF.
132800 BUSCA-DIGITO-CUERPO-E. EXIT.
132900
133000******************************************************************
133100*    BUSCA-ANIO-EN-LINEA -- WKS-TIENE-ANIO-TXT = 'Y' SI HAY 4    *
133200*    DIGITOS SEGUIDOS (POSIBLE ANIO) EN LA LINEA                 *
133300******************************************************************
133400 BUSCA-ANIO-EN-LINEA SECTION.
133500     MOVE 'N' TO WKS-TIENE-ANIO-TXT
133600     PERFORM BUSCA-ANIO-CUERPO VARYING WKS-POS-ANIO FROM 1 BY 1
133700             UNTIL WKS-POS-ANIO > 197.
133800 BUSCA-ANIO-EN-LINEA-E. EXIT.
133900
134000******************************************************************
134100*    BUSCA-ANIO-CUERPO -- CUERPO DEL PERFORM VARYING; SALE DE    *
134200*    INMEDIATO CON GO TO EN CUANTO ENCUENTRA 4 DIGITOS SEGUIDOS  *
134300******************************************************************
134400 BUSCA-ANIO-CUERPO SECTION.
134500     MOVE HCT-REGISTRO (WKS-POS-ANIO:4) TO WKS-VENTANA-4
134600     IF WKS-VENTANA-4 IS NUMERIC
134700        MOVE 'Y' TO WKS-TIENE-ANIO-TXT
134800        GO TO BUSCA-ANIO-EN-LINEA-E
134900     END-IF.
135000 BUSCA-ANIO-CUERPO-E. EXIT.
135100
135200******************************************************************
135300*    BUSCA-VERIF-EN-LINEA -- WKS-TIENE-VERIF = 'Y' SI LA LINEA   *
135350*    MENCIONA UNA PALABRA DE VERIFICACION INDEPENDIENTE PARA EL   *
135380*    DESCARTE DE NO_PROOF (LISTA DISTINTA DE LA DEL PUNTAJE DE    *
135390*    RIESGO -- VER BUSCA-VERIF-RIESGO-EN-LINEA)                   *
135500******************************************************************
135600 BUSCA-VERIF-EN-LINEA SECTION.
135700     MOVE ZERO TO WKS-TALLY-FRASE
135800     INSPECT HCT-REGISTRO TALLYING WKS-TALLY-FRASE
135900             FOR ALL 'GRI' ALL 'CDP' ALL 'TCFD' ALL 'SBTI'
135920                 ALL 'ISO 14001' ALL 'THIRD PARTY'
135940                 ALL 'THIRD-PARTY' ALL 'INDEPENDENT ASSURANCE'
136100     IF WKS-TALLY-FRASE > ZERO
136200        MOVE 'Y' TO WKS-TIENE-VERIF
136300     ELSE
136400        MOVE 'N' TO WKS-TIENE-VERIF
136500     END-IF.
136600 BUSCA-VERIF-EN-LINEA-E. EXIT.
136650
136660******************************************************************
136670*    BUSCA-VERIF-RIESGO-EN-LINEA -- WKS-TIENE-VERIF-RIESGO = 'Y'  *
136680*    SI LA LINEA MENCIONA UNA PALABRA DE LA LISTA DE              *
136690*    VERIFICACION DEL PUNTAJE DE RIESGO (RUN 4, CUENTA-           *
136695*    VERIFICACION); LISTA MAS AMPLIA QUE LA DE NO_PROOF           *
136698******************************************************************
136699 BUSCA-VERIF-RIESGO-EN-LINEA SECTION.
136700     MOVE ZERO TO WKS-TALLY-FRASE
136710     INSPECT HCT-REGISTRO TALLYING WKS-TALLY-FRASE
136720             FOR ALL 'GRI' ALL 'GRL' ALL 'CDP' ALL 'TCFD'
136730                 ALL 'SBTI' ALL 'ISO 14001' ALL 'ASSURANCE'
136740                 ALL 'INDEPENDENT AUDITOR' ALL 'LIMITED ASSURANCE'
136750     IF WKS-TALLY-FRASE > ZERO
136760        MOVE 'Y' TO WKS-TIENE-VERIF-RIESGO
136770     ELSE
136780        MOVE 'N' TO WKS-TIENE-VERIF-RIESGO
136790     END-IF.
136795 BUSCA-VERIF-RIESGO-EN-LINEA-E. EXIT.
136800
136950******************************************************************
136960*    BUSCA-FRASES-VAGAS -- VAGUE_CLAIM, GRAVEDAD MEDIA           *
137000******************************************************************
137100 BUSCA-FRASES-VAGAS SECTION.
137200     IF HCT-REGISTRO (1:200) = SPACES
137300        GO TO BUSCA-FRASES-VAGAS-E
137400     END-IF
137500     MOVE ZERO TO WKS-TALLY-FRASE
137600     INSPECT HCT-REGISTRO TALLYING WKS-TALLY-FRASE
137700             FOR ALL 'COMMITTED TO SUSTAINABILITY'
137800                 ALL 'ENVIRONMENTALLY CONSCIOUS'
137900                 ALL 'WORKING TOWARDS'
138000                 ALL 'STRIVING TO'
138100                 ALL 'PLANET-POSITIVE'
138200                 ALL 'ECO-FRIENDLY'
138300                 ALL 'ECO FRIENDLY'
138400                 ALL 'GREEN FUTURE'
138500                 ALL 'SUSTAINABLE FUTURE'
138600     IF WKS-TALLY-FRASE > ZERO
138700        MOVE 'VAGUE_CLAIM         ' TO WKS-FLAG-TIPO
138800        MOVE 'MEDIUM  '             TO WKS-FLAG-SEVERIDAD
138900        MOVE 0.80                   TO WKS-FLAG-CONFIANZA
139000        PERFORM MARCA-FLAG-VERDE THRU MARCA-FLAG-VERDE-E
139100     END-IF.
139200 BUSCA-FRASES-VAGAS-E. EXIT.
139300
139400******************************************************************
139500*    BUSCA-FRASES-OBJETIVO -- METAS SIN FECHA (NO_TIMELINE) O    *
139600*    SIN LINEA BASE (NO_BASELINE), GRAVEDAD MEDIA CADA UNA;      *
139650*    FECHA LIMITE = "BY 20XX"; LINEA BASE = "FROM 20XX" O        *
139660*    "VERSUS 20XX", TODAS BUSCADAS EN LA MISMA LINEA (NO SE USA  *
139670*    BUSCA-ANIO-EN-LINEA AQUI -- ESE SOLO SIRVE PARA EL CONTEO   *
139680*    GENERICO DE ANIO DE CUENTA-COMPROMISOS)                     *
139700******************************************************************
139800 BUSCA-FRASES-OBJETIVO SECTION.
139900     IF HCT-REGISTRO (1:200) = SPACES
140000        GO TO BUSCA-FRASES-OBJETIVO-E
140100     END-IF
140200     MOVE ZERO TO WKS-TALLY-FRASE
140300     INSPECT HCT-REGISTRO TALLYING WKS-TALLY-FRASE
140400             FOR ALL 'NET ZERO' ALL 'NET-ZERO'
140500                 ALL 'REDUCE EMISSIONS' ALL 'CARBON NEUTRAL'
140550                 ALL 'CLIMATE POSITIVE'
140600     IF WKS-TALLY-FRASE = ZERO
140700        GO TO BUSCA-FRASES-OBJETIVO-E
140800     END-IF
140900
140950     MOVE ZERO TO WKS-TALLY-FRASE
140970     INSPECT HCT-REGISTRO TALLYING WKS-TALLY-FRASE FOR ALL 'BY 20'
141100     IF WKS-TALLY-FRASE = ZERO
141200        MOVE 'NO_TIMELINE         ' TO WKS-FLAG-TIPO
141300        MOVE 'MEDIUM  '             TO WKS-FLAG-SEVERIDAD
141400        MOVE 0.75                   TO WKS-FLAG-CONFIANZA
141500        PERFORM MARCA-FLAG-VERDE THRU MARCA-FLAG-VERDE-E
141600     END-IF
141700
141800     MOVE ZERO TO WKS-TALLY-FRASE
141900     INSPECT HCT-REGISTRO TALLYING WKS-TALLY-FRASE
142000             FOR ALL 'FROM 20' ALL 'VERSUS 20'
142100     IF WKS-TALLY-FRASE = ZERO
142200        MOVE 'NO_BASELINE         ' TO WKS-FLAG-TIPO
142300        MOVE 'MEDIUM  '             TO WKS-FLAG-SEVERIDAD
142400        MOVE 0.75                   TO WKS-FLAG-CONFIANZA
142500        PERFORM MARCA-FLAG-VERDE THRU MARCA-FLAG-VERDE-E
142600     END-IF.
142700 BUSCA-FRASES-OBJETIVO-E. EXIT.
142800
142900******************************************************************
143000*    BUSCA-FRASES-AUDACES -- NO_PROOF, GRAVEDAD ALTA             *
143100*    (SOLO SI LA LINEA NO TIENE DIGITOS NI PALABRA DE VERIF.)    *
143200******************************************************************
143300 BUSCA-FRASES-AUDACES SECTION.
143400     IF HCT-REGISTRO (1:200) = SPACES
143500        GO TO BUSCA-FRASES-AUDACES-E
143600     END-IF
143700     MOVE ZERO TO WKS-TALLY-FRASE
143800     INSPECT HCT-REGISTRO TALLYING WKS-TALLY-FRASE
143900             FOR ALL 'LEADER IN SUSTAINABILITY'
144000                 ALL 'INDUSTRY-LEADING'
144100                 ALL 'BEST IN CLASS'
144200                 ALL 'WORLD CLASS SUSTAINABILITY'
144300     IF WKS-TALLY-FRASE = ZERO
144400        GO TO BUSCA-FRASES-AUDACES-E
144500     END-IF
144600
144700     PERFORM BUSCA-DIGITO-EN-LINEA THRU BUSCA-DIGITO-EN-LINEA-E
144800     PERFORM BUSCA-VERIF-EN-LINEA  THRU BUSCA-VERIF-EN-LINEA-E
144900     IF WKS-TIENE-DIGITO = 'N' AND WKS-TIENE-VERIF = 'N'
145000        MOVE 'NO_PROOF            ' TO WKS-FLAG-TIPO
145100        MOVE 'HIGH    '             TO WKS-FLAG-SEVERIDAD
145200        MOVE 0.80                   TO WKS-FLAG-CONFIANZA
145300        PERFORM MARCA-FLAG-VERDE THRU MARCA-FLAG-VERDE-E
145400     END-IF.
145500 BUSCA-FRASES-AUDACES-E. EXIT.
145600
145700******************************************************************
145800*    BUSCA-FRASES-ASPIRACION -- ASPIRATIONAL_ONLY, GRAVEDAD BAJA *
145900******************************************************************
146000 BUSCA-FRASES-ASPIRACION SECTION.
146100     IF HCT-REGISTRO (1:200) = SPACES
146200        GO TO BUSCA-FRASES-ASPIRACION-E
146300     END-IF
146400     MOVE ZERO TO WKS-TALLY-FRASE
146500     INSPECT HCT-REGISTRO TALLYING WKS-TALLY-FRASE
146600             FOR ALL 'WE AIM TO' ALL 'WE HOPE TO'
146700                 ALL 'WE ASPIRE TO' ALL 'WE INTEND TO'
146800     IF WKS-TALLY-FRASE > ZERO
146900        MOVE 'ASPIRATIONAL_ONLY   ' TO WKS-FLAG-TIPO
147000        MOVE 'LOW     '             TO WKS-FLAG-SEVERIDAD
147100        MOVE 0.70                   TO WKS-FLAG-CONFIANZA
147200        PERFORM MARCA-FLAG-VERDE THRU MARCA-FLAG-VERDE-E
147300     END-IF.
147400 BUSCA-FRASES-ASPIRACION-E. EXIT.
147500
147600******************************************************************
147700*    BUSCA-FRASES-SELECTIVAS -- CHERRY_PICKING, GRAVEDAD MEDIA   *
147800******************************************************************
147900 BUSCA-FRASES-SELECTIVAS SECTION.
148000     IF HCT-REGISTRO (1:200) = SPACES
148100        GO TO BUSCA-FRASES-SELECTIVAS-E
148200     END-IF
148300     MOVE ZERO TO WKS-TALLY-FRASE
148400     INSPECT HCT-REGISTRO TALLYING WKS-TALLY-FRASE
148500             FOR ALL 'SELECTED SITES' ALL 'PILOT PROJECT'
148600                 ALL 'FLAGSHIP SITE'
148700     IF WKS-TALLY-FRASE > ZERO
148800        MOVE 'CHERRY_PICKING      ' TO WKS-FLAG-TIPO
148900        MOVE 'MEDIUM  '             TO WKS-FLAG-SEVERIDAD
149000        MOVE 0.65                   TO WKS-FLAG-CONFIANZA
149100        PERFORM MARCA-FLAG-VERDE THRU MARCA-FLAG-VERDE-E
149200     END-IF.
149300 BUSCA-FRASES-SELECTIVAS-E. EXIT.
149400
149500******************************************************************
149600*    CUENTA-COMPROMISOS -- CUENTA LINEAS QUE PARECEN UN          *
149700*    COMPROMISO CLIMATICO CON UN ANIO O UN PORCENTAJE            *
149800******************************************************************
149900 CUENTA-COMPROMISOS SECTION.
150000     IF HCT-REGISTRO (1:200) = SPACES
150100        GO TO CUENTA-COMPROMISOS-E
150200     END-IF
150300     MOVE ZERO TO WKS-TALLY-FRASE
150400     INSPECT HCT-REGISTRO TALLYING WKS-TALLY-FRASE
150500             FOR ALL 'COMMIT' ALL 'TARGET' ALL 'NET ZERO'
150600                 ALL 'NET-ZERO' ALL 'PLEDGE' ALL 'WILL REDUCE'
150700                 ALL 'CARBON NEUTRAL' ALL 'AIM TO' ALL 'PLAN TO'
150800     IF WKS-TALLY-FRASE = ZERO
150900        GO TO CUENTA-COMPROMISOS-E
151000     END-IF
151100
151200     MOVE ZERO TO WKS-TALLY-FRASE
151300     INSPECT HCT-REGISTRO TALLYING WKS-TALLY-FRASE FOR ALL '%'
151400     IF WKS-TALLY-FRASE > ZERO
151500        ADD 1 TO WKS-CONT-COMPROMISO
151600        GO TO CUENTA-COMPROMISOS-E
151700     END-IF
151800
151900     PERFORM BUSCA-ANIO-EN-LINEA THRU BUSCA-ANIO-EN-LINEA-E
152000     IF WKS-TIENE-ANIO-TXT = 'Y'
152100        ADD 1 TO WKS-CONT-COMPROMISO
152200     END-IF.
152300 CUENTA-COMPROMISOS-E. EXIT.
152400
152500******************************************************************
152600*    CUENTA-VERIFICACION -- CUENTA LINEAS QUE MENCIONAN UNA      *
152700*    PALABRA DE LA LISTA DE VERIFICACION DEL PUNTAJE DE RIESGO   *
152800*    (PARA EL RUN 4; LISTA PROPIA, VER BUSCA-VERIF-RIESGO-EN-    *
152850*    LINEA)                                                      *
152900******************************************************************
152950 CUENTA-VERIFICACION SECTION.
153000     IF HCT-REGISTRO (1:200) = SPACES
153100        GO TO CUENTA-VERIFICACION-E
153200     END-IF
153250     PERFORM BUSCA-VERIF-RIESGO-EN-LINEA
153270             THRU BUSCA-VERIF-RIESGO-EN-LINEA-E
153400     IF WKS-TIENE-VERIF-RIESGO = 'Y'
153500        ADD 1 TO WKS-CONT-VERIF-PALABRA
153600     END-IF.
153700 CUENTA-VERIFICACION-E. EXIT.
153800
153900******************************************************************
154000*    CALCULA-RIESGO-VERDE -- CIERRA EL RUN 3: EL PUNTAJE DE      *
154100*    GREENWASHING ES LA SUMA DE PUNTOS DE GRAVEDAD, TOPADO A 100 *
154200******************************************************************
154300 CALCULA-RIESGO-VERDE SECTION.
154400     IF WKS-SUMA-PONDERADA-VRD > 100
154500        MOVE 100 TO WKS-RIESGO-VERDE
154600     ELSE
154700        MOVE WKS-SUMA-PONDERADA-VRD TO WKS-RIESGO-VERDE
154800     END-IF.
154900 CALCULA-RIESGO-VERDE-E. EXIT.
155000
155100******************************************************************
155200*              R U N   4  --  P U N T A J E   D E   R I E S G O   *
155300******************************************************************
155400 CALCULA-PUNTAJE-RIESGO SECTION.
155500*    TRANSPARENCIA = TIPOS DE METRICA DISTINTOS / 6 * 100
155600     COMPUTE WKS-SCORE-TRANSPARENCIA ROUNDED =
155700             WKS-CONT-TIPOS-DISTINTOS / 6 * 100
155800
155900*    COMPROMISO = 20 SI NO HAY NINGUNO, SI NO MIN(100, 40+10*N)
156000     IF WKS-CONT-COMPROMISO = ZERO
156100        MOVE 20.00 TO WKS-SCORE-COMPROMISO
156200     ELSE
156300        COMPUTE WKS-SCORE-COMPROMISO ROUNDED =
156400                40 + (10 * WKS-CONT-COMPROMISO)
156500        IF WKS-SCORE-COMPROMISO > 100
156600           MOVE 100 TO WKS-SCORE-COMPROMISO
156700        END-IF
156800     END-IF
156900
157000*    CREDIBILIDAD = 100 - PUNTAJE DE GREENWASHING
157100     COMPUTE WKS-SCORE-CREDIBILIDAD = 100 - WKS-RIESGO-VERDE
157200
157300*    CALIDAD DE DATOS = 20 SI NO HAY METRICAS, SI NO
157400*    40 + 60 * (CON-ANIO + CON-ALCANCE) / (2 * TOTAL-METRICAS)
157500     IF WKS-CONT-METRICAS = ZERO
157600        MOVE 20.00 TO WKS-SCORE-CALIDAD-DATOS
157700     ELSE
157800        COMPUTE WKS-RATIO-CALIDAD ROUNDED =
157900                (WKS-CONT-METRICAS-ANIO + WKS-CONT-METRICAS-ALC)
158000              / (2 * WKS-CONT-METRICAS)
158100        COMPUTE WKS-SCORE-CALIDAD-DATOS ROUNDED =
158200                40 + (60 * WKS-RATIO-CALIDAD)
158300        IF WKS-SCORE-CALIDAD-DATOS > 100
158400           MOVE 100 TO WKS-SCORE-CALIDAD-DATOS
158500        END-IF
158600        IF WKS-SCORE-CALIDAD-DATOS < ZERO
158700           MOVE ZERO TO WKS-SCORE-CALIDAD-DATOS
158800        END-IF
158900     END-IF
159000
159100*    VERIFICACION = 20 SI NO HAY MENCIONES, SI NO MIN(100,50+10*N)
159200     IF WKS-CONT-VERIF-PALABRA = ZERO
159300        MOVE 20.00 TO WKS-SCORE-VERIF-RIESGO
159400     ELSE
159500        COMPUTE WKS-SCORE-VERIF-RIESGO ROUNDED =
159600                50 + (10 * WKS-CONT-VERIF-PALABRA)
159700        IF WKS-SCORE-VERIF-RIESGO > 100
159800           MOVE 100 TO WKS-SCORE-VERIF-RIESGO
159900        END-IF
160000     END-IF
160100
160200*    RIESGO GLOBAL = 100 - SUMA PONDERADA DE LOS CINCO COMPONENTES
160300*    PESOS: TRANSPARENCIA .25  COMPROMISO .20  CREDIBILIDAD .25
160400*           CALIDAD-DATOS .15  VERIFICACION .15
160500     COMPUTE WKS-RIESGO-PONDERADO ROUNDED =
160600             (WKS-SCORE-TRANSPARENCIA * 0.25)
160700           + (WKS-SCORE-COMPROMISO    * 0.20)
160800           + (WKS-SCORE-CREDIBILIDAD  * 0.25)
160900           + (WKS-SCORE-CALIDAD-DATOS * 0.15)
161000           + (WKS-SCORE-VERIF-RIESGO  * 0.15)
161100     COMPUTE WKS-RIESGO-TOTAL ROUNDED = 100 - WKS-RIESGO-PONDERADO
161200     IF WKS-RIESGO-TOTAL > 100
161300        MOVE 100 TO WKS-RIESGO-TOTAL
161400     END-IF
161500     IF WKS-RIESGO-TOTAL < ZERO
161600        MOVE ZERO TO WKS-RIESGO-TOTAL
161700     END-IF
161800
161900     EVALUATE TRUE
162000        WHEN WKS-RIESGO-TOTAL NOT > 25
162025           MOVE 'LOW     '  TO WKS-NIVEL-RIESGO
162050        WHEN WKS-RIESGO-TOTAL NOT > 50
162075           MOVE 'MEDIUM  '  TO WKS-NIVEL-RIESGO
162100        WHEN WKS-RIESGO-TOTAL NOT > 75
162125           MOVE 'HIGH    '  TO WKS-NIVEL-RIESGO
162150        WHEN OTHER
162175           MOVE 'CRITICAL' TO WKS-NIVEL-RIESGO
162200     END-EVALUATE.
162500 CALCULA-PUNTAJE-RIESGO-E. EXIT.
162600
162700******************************************************************
162800*    GENERA-RECOMENDACIONES-RIESGO -- UNA LINEA FIJA POR CADA    *
162900*    COMPONENTE DEBIL (< 60); SI NINGUNO ES DEBIL Y EL NIVEL ES  *
163000*    BAJO, SE IMPRIME LA RECOMENDACION DE MANTENIMIENTO          *
163100******************************************************************
163200 GENERA-RECOMENDACIONES-RIESGO SECTION.
163300     MOVE ZERO TO WKS-CONT-COMPON-DEBILES
163400     IF WKS-SCORE-TRANSPARENCIA < 60
163500        MOVE SPACES TO HCL-LINEA-TEXTO
163600        MOVE 'IMPROVE DATA TRANSPARENCY - REPORT MORE METRIC TYPES'
163700             TO HCL-TXT-LINEA
163800        WRITE HCL-LINEA-TEXTO
163900        ADD 1 TO WKS-CONT-COMPON-DEBILES
164000     END-IF
164100     IF WKS-SCORE-COMPROMISO < 60
164200        MOVE SPACES TO HCL-LINEA-TEXTO
164300        MOVE 'SET CLEARER CLIMATE COMMITMENTS WITH DATES AND TARGETS'
164400             TO HCL-TXT-LINEA
164500        WRITE HCL-LINEA-TEXTO
164600        ADD 1 TO WKS-CONT-COMPON-DEBILES
164700     END-IF
164800     IF WKS-SCORE-CREDIBILIDAD < 60
164900        MOVE SPACES TO HCL-LINEA-TEXTO
165000        MOVE 'REDUCE VAGUE OR UNSUBSTANTIATED SUSTAINABILITY CLAIMS'
165100             TO HCL-TXT-LINEA
165200        WRITE HCL-LINEA-TEXTO
165300        ADD 1 TO WKS-CONT-COMPON-DEBILES
165400     END-IF
165500     IF WKS-SCORE-CALIDAD-DATOS < 60
165600        MOVE SPACES TO HCL-LINEA-TEXTO
165700        MOVE 'IMPROVE DATA QUALITY WITH YEARS AND SCOPES ON METRICS'
165800             TO HCL-TXT-LINEA
165900        WRITE HCL-LINEA-TEXTO
166000        ADD 1 TO WKS-CONT-COMPON-DEBILES
166100     END-IF
166200     IF WKS-SCORE-VERIF-RIESGO < 60
166300        MOVE SPACES TO HCL-LINEA-TEXTO
166400        MOVE 'OBTAIN THIRD-PARTY VERIFICATION OF REPORTED FIGURES'
166500             TO HCL-TXT-LINEA
166600        WRITE HCL-LINEA-TEXTO
166700        ADD 1 TO WKS-CONT-COMPON-DEBILES
166800     END-IF
166900     IF WKS-CONT-COMPON-DEBILES = ZERO AND
167000        WKS-NIVEL-RIESGO = 'LOW     '
167100        MOVE SPACES TO HCL-LINEA-TEXTO
167200        MOVE 'MAINTAIN CURRENT LEVEL OF TRANSPARENCY AND DISCLOSURE'
167300             TO HCL-TXT-LINEA
167400        WRITE HCL-LINEA-TEXTO
167500     END-IF.
167600 GENERA-RECOMENDACIONES-RIESGO-E. EXIT.
167700
167800******************************************************************
167900*                    I M P R E S I O N   D E L   R E P O R T E    *
168000******************************************************************
168100 IMPRIME-ENCABEZADO SECTION.
168200     MOVE SPACES TO HCL-LINEA-TEXTO
168300     MOVE 'HUELLA DE CARBONO CORPORATIVA - REPORTE DE RESULTADOS'
168400          TO HCL-TXT-LINEA
168500     WRITE HCL-LINEA-TEXTO
168600
168700     MOVE SPACES TO HCL-LINEA-TEXTO
168800     STRING 'CORRIDA DEL ' DELIMITED BY SIZE
168900            WKS-FC-DIA  DELIMITED BY SIZE '/' DELIMITED BY SIZE
169000            WKS-FC-MES  DELIMITED BY SIZE '/' DELIMITED BY SIZE
169100            WKS-FC-ANIO DELIMITED BY SIZE
169200            INTO HCL-TXT-LINEA
169300     WRITE HCL-LINEA-TEXTO
169400     WRITE HCL-LINEA-BLANCO.
169500 IMPRIME-ENCABEZADO-E. EXIT.
169600
169700******************************************************************
169800 IMPRIME-SECCION-EMISIONES SECTION.
169900     MOVE SPACES TO HCL-LINEA-TEXTO
170000     MOVE 'SECCION 1 - EMISIONES POR ACTIVIDAD' TO HCL-TXT-LINEA
170100     WRITE HCL-LINEA-TEXTO
170300     WRITE HCL-LINEA-BLANCO.
170400 IMPRIME-SECCION-EMISIONES-E. EXIT.
170500
170600******************************************************************
170700 IMPRIME-SECCION-TOTALES SECTION.
170800     WRITE HCL-LINEA-BLANCO
170900     MOVE SPACES TO HCL-LINEA-TEXTO
171000     MOVE 'SECCION 2 - TOTALES DE LA CORRIDA' TO HCL-TXT-LINEA
171100     WRITE HCL-LINEA-TEXTO
171200
171300     MOVE SPACES TO HCL-LINEA-VALOR-KG
171400     MOVE 'TOTAL EMISIONES (KG CO2E)' TO HCL-VALKG-ETIQUETA
171500     MOVE WKS-TOTAL-KG TO HCL-VALKG-VALOR
171600     WRITE HCL-LINEA-VALOR-KG
171700
171800     MOVE SPACES TO HCL-LINEA-VALOR-TON
171900     MOVE 'TOTAL EMISIONES (TONELADAS CO2E)' TO HCL-VALTON-ETIQUETA
172000     MOVE WKS-TOTAL-TON TO HCL-VALTON-VALOR
172100     WRITE HCL-LINEA-VALOR-TON
172200
172300     MOVE SPACES TO HCL-LINEA-VALOR-KG
172400     MOVE 'ALCANCE 1 (KG CO2E)' TO HCL-VALKG-ETIQUETA
172500     MOVE WKS-TOTAL-ALC1-KG TO HCL-VALKG-VALOR
172600     WRITE HCL-LINEA-VALOR-KG
172700
172800     MOVE SPACES TO HCL-LINEA-VALOR-KG
172900     MOVE 'ALCANCE 2 (KG CO2E)' TO HCL-VALKG-ETIQUETA
173000     MOVE WKS-TOTAL-ALC2-KG TO HCL-VALKG-VALOR
173100     WRITE HCL-LINEA-VALOR-KG
173200
173300     MOVE SPACES TO HCL-LINEA-VALOR-KG
173400     MOVE 'ALCANCE 3 (KG CO2E)' TO HCL-VALKG-ETIQUETA
173500     MOVE WKS-TOTAL-ALC3-KG TO HCL-VALKG-VALOR
173600     WRITE HCL-LINEA-VALOR-KG
173700
173800     MOVE SPACES TO HCL-LINEA-CONTADOR
173900     MOVE 'ACTIVIDADES LEIDAS' TO HCL-CONT-ETIQUETA
174000     MOVE WKS-CONT-ACTIVIDADES TO HCL-CONT-VALOR
174100     WRITE HCL-LINEA-CONTADOR
174200
174300     MOVE SPACES TO HCL-LINEA-CONTADOR
174400     MOVE 'ACTIVIDADES VALIDAS' TO HCL-CONT-ETIQUETA
174500     MOVE WKS-CONT-VALIDAS TO HCL-CONT-VALOR
174600     WRITE HCL-LINEA-CONTADOR
174700
174800     MOVE SPACES TO HCL-LINEA-CONTADOR
174900     MOVE 'ADVERTENCIAS' TO HCL-CONT-ETIQUETA
175000     MOVE WKS-CONT-ADVERTENCIAS TO HCL-CONT-VALOR
175100     WRITE HCL-LINEA-CONTADOR
175200     WRITE HCL-LINEA-BLANCO.
175300 IMPRIME-SECCION-TOTALES-E. EXIT.
175400
175500******************************************************************
175600 IMPRIME-SECCION-VERIFICACION SECTION.
175700     MOVE SPACES TO HCL-LINEA-TEXTO
175800     MOVE 'SECCION 3 - VERIFICACION DE METRICAS REPORTADAS'
175900          TO HCL-TXT-LINEA
176000     WRITE HCL-LINEA-TEXTO
176100
176200     MOVE SPACES TO HCL-LINEA-TEXTO
176300     MOVE WKS-RESUMEN-VER-TXT TO HCL-TXT-LINEA
176400     WRITE HCL-LINEA-TEXTO
176500
176600     MOVE SPACES TO HCL-LINEA-PUNTAJE1
176700     MOVE 'PUNTAJE DE COINCIDENCIA' TO HCL-PUNT1-ETIQUETA
176800     MOVE WKS-SCORE-VERIFICACION TO HCL-PUNT1-VALOR
176900     WRITE HCL-LINEA-PUNTAJE1
177000
177100     MOVE SPACES TO HCL-LINEA-PUNTAJE1
177200     MOVE 'COMPLETITUD DE DATOS' TO HCL-PUNT1-ETIQUETA
177300     MOVE WKS-COMPLETITUD-DATOS TO HCL-PUNT1-VALOR
177400     WRITE HCL-LINEA-PUNTAJE1
177500
177600     MOVE SPACES TO HCL-LINEA-CONTADOR
177700     MOVE 'METRICAS PROCESADAS' TO HCL-CONT-ETIQUETA
177800     MOVE WKS-CONT-METRICAS TO HCL-CONT-VALOR
177900     WRITE HCL-LINEA-CONTADOR
178000
178100     MOVE SPACES TO HCL-LINEA-CONTADOR
178200     MOVE 'DISCREPANCIAS MENORES' TO HCL-CONT-ETIQUETA
178300     MOVE WKS-CONT-DISC-MENOR TO HCL-CONT-VALOR
178400     WRITE HCL-LINEA-CONTADOR
178500
178600     MOVE SPACES TO HCL-LINEA-CONTADOR
178700     MOVE 'DISCREPANCIAS MODERADAS' TO HCL-CONT-ETIQUETA
178800     MOVE WKS-CONT-DISC-MODERADA TO HCL-CONT-VALOR
178900     WRITE HCL-LINEA-CONTADOR
179000
179100     MOVE SPACES TO HCL-LINEA-CONTADOR
179200     MOVE 'DISCREPANCIAS MAYORES' TO HCL-CONT-ETIQUETA
179300     MOVE WKS-CONT-DISC-MAYOR TO HCL-CONT-VALOR
179400     WRITE HCL-LINEA-CONTADOR
179500
179600     IF WKS-CONT-DISC-MAYOR > ZERO
179700        MOVE SPACES TO HCL-LINEA-TEXTO
179800        MOVE WKS-EXPLICA-TXT (11) TO HCL-TXT-LINEA
179900        WRITE HCL-LINEA-TEXTO
180000     END-IF
180100     WRITE HCL-LINEA-BLANCO.
180200 IMPRIME-SECCION-VERIFICACION-E. EXIT.
180300
180400******************************************************************
180500 IMPRIME-SECCION-RIESGO SECTION.
180600     MOVE SPACES TO HCL-LINEA-TEXTO
180700     MOVE 'SECCION 4 - PUNTAJE DE RIESGO CLIMATICO' TO HCL-TXT-LINEA
180800     WRITE HCL-LINEA-TEXTO
180900
181000     MOVE SPACES TO HCL-LINEA-PUNTAJE
181100     MOVE 'RIESGO GLOBAL' TO HCL-PUNT-ETIQUETA
181200     MOVE WKS-RIESGO-TOTAL TO HCL-PUNT-VALOR
181300     WRITE HCL-LINEA-PUNTAJE
181400
181500     MOVE SPACES TO HCL-LINEA-TEXTO
181600     STRING 'NIVEL DE RIESGO: ' DELIMITED BY SIZE
181700            WKS-NIVEL-RIESGO DELIMITED BY SIZE
181800            INTO HCL-TXT-LINEA
181900     WRITE HCL-LINEA-TEXTO
181950
181960     MOVE SPACES TO HCL-LINEA-PUNTAJE
181970     MOVE 'PUNTAJE DE GREENWASHING' TO HCL-PUNT-ETIQUETA
181980     MOVE WKS-RIESGO-VERDE TO HCL-PUNT-VALOR
181990     WRITE HCL-LINEA-PUNTAJE
182000
182100     MOVE SPACES TO HCL-LINEA-PUNTAJE
182200     MOVE 'TRANSPARENCIA' TO HCL-PUNT-ETIQUETA
182300     MOVE WKS-SCORE-TRANSPARENCIA TO HCL-PUNT-VALOR
182400     WRITE HCL-LINEA-PUNTAJE
182500
182600     MOVE SPACES TO HCL-LINEA-PUNTAJE
182700     MOVE 'COMPROMISO CLIMATICO' TO HCL-PUNT-ETIQUETA
182800     MOVE WKS-SCORE-COMPROMISO TO HCL-PUNT-VALOR
182900     WRITE HCL-LINEA-PUNTAJE
183000
183100     MOVE SPACES TO HCL-LINEA-PUNTAJE
183200     MOVE 'CREDIBILIDAD' TO HCL-PUNT-ETIQUETA
183300     MOVE WKS-SCORE-CREDIBILIDAD TO HCL-PUNT-VALOR
183400     WRITE HCL-LINEA-PUNTAJE
183500
183600     MOVE SPACES TO HCL-LINEA-PUNTAJE
183700     MOVE 'CALIDAD DE DATOS' TO HCL-PUNT-ETIQUETA
183800     MOVE WKS-SCORE-CALIDAD-DATOS TO HCL-PUNT-VALOR
183900     WRITE HCL-LINEA-PUNTAJE
184000
184100     MOVE SPACES TO HCL-LINEA-PUNTAJE
184200     MOVE 'VERIFICACION INDEPENDIENTE' TO HCL-PUNT-ETIQUETA
184300     MOVE WKS-SCORE-VERIF-RIESGO TO HCL-PUNT-VALOR
184400     WRITE HCL-LINEA-PUNTAJE
184500
184600     MOVE SPACES TO HCL-LINEA-CONTADOR
184700     MOVE 'SENALES DE GREENWASHING DETECTADAS' TO HCL-CONT-ETIQUETA
184800     MOVE WKS-CONT-FLAGS-VERDE TO HCL-CONT-VALOR
184900     WRITE HCL-LINEA-CONTADOR
185000     WRITE HCL-LINEA-BLANCO
185100
185200     PERFORM GENERA-RECOMENDACIONES-RIESGO
185300             THRU GENERA-RECOMENDACIONES-RIESGO-E.
185400 IMPRIME-SECCION-RIESGO-E. EXIT.
185500
185600******************************************************************
185700 CIERRA-ARCHIVOS SECTION.
185800     CLOSE HCACTV HCMETR HCTXTO HCLIST.
185900 CIERRA-ARCHIVOS-E. EXIT.
