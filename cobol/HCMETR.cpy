000100******************************************************************
000200*    HCMETR   -  METRICA REPORTADA  (ARCHIVO HCMETR)             *
000300*    APLICACION : HUELLA DE CARBONO                              *
000400*    LONGITUD   : 60 POSICIONES                                  *
000500*    NOTA       : CIFRAS PRE-EXTRAIDAS DEL INFORME DE            *
000600*                 SOSTENIBILIDAD DEL CLIENTE; SOLO SE COMPARAN   *
000700*                 LAS DE TIPO 'CARBON_EMISSIONS'                 *
000800******************************************************************
000900 01  HCM-REGISTRO.
001000     05  HCM-TIPO                PIC X(20).
001100*        TIPO DE METRICA; UNICAMENTE 'CARBON_EMISSIONS' SE COMPARA
001200     05  HCM-VALOR               PIC 9(11)V99.
001300*        VALOR NUMERICO REPORTADO, 2 DECIMALES IMPLICITOS
001400     05  HCM-UNIDAD              PIC X(12).
001500*        TONNES / TCO2E / KG / KT / MT
001600     05  HCM-ALCANCE             PIC X(08).
001700*        SCOPE 1 / SCOPE 2 / SCOPE 3 / TOTAL / BLANCOS
001800     05  HCM-CONFIANZA           PIC 9V99.
001900*        CONFIANZA DE EXTRACCION, 0.00 A 1.00
002000     05  HCM-TIENE-ANIO          PIC X(01).
002100*        'Y' SI LA METRICA TRAIA UN ANIO DE REPORTE
002200     05  FILLER                  PIC X(03).
