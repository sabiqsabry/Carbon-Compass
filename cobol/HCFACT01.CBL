000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : LUCIA MONTERROSO (LMON)                          *
000400* APLICACION  : HUELLA DE CARBONO                                *
000500* PROGRAMA    : HCFACT01                                         *
000600* TIPO        : BATCH (SUBRUTINA CALL)                           *
000700* DESCRIPCION : BUSCA EL FACTOR DE EMISION DE UNA ACTIVIDAD EN   *
000800*             : LA TABLA EMBEBIDA DE FACTORES, NORMALIZANDO ANTES*
000900*             : LA CLAVE DE PAIS Y LA UNIDAD RECIBIDAS.  ES      *
001000*             : LLAMADA POR HCCARB01 POR CADA ACTIVIDAD VALIDA.  *
001100* ARCHIVOS    : NINGUNO (TABLA EN MEMORIA, VER COPY HCEFTB)      *
001200* PROGRAMA(S) : LLAMADO POR HCCARB01 VIA CALL                    *
001300* INSTALADO   : 02/09/1991                                       *
001400* BPM/RATIONAL: 042117                                            *
001500* NOMBRE      : MOTOR DE HUELLA DE CARBONO CORPORATIVA           *
001600* DESCRIPCION : PROYECTO NUEVO                                   *
001700******************************************************************
001800*                    B I T A C O R A   D E   C A M B I O S       *
001900******************************************************************
002000* 14/03/1991 LMON REQ-91008  VERSION INICIAL.  TABLA DE FACTORES *
002100*                 DE ELECTRICIDAD Y COMBUSTIBLE UNICAMENTE,      *
002200*                 LLAMADA DESDE HCCARB01 POR CADA ACTIVIDAD.     *
002300* 02/09/1991 LMON REQ-91031  SE AGREGAN LAS CATEGORIAS DE        *
002400*                 TRANSPORTE, VUELOS, RESIDUOS Y AGUA (VER       *
002500*                 BITACORA DE HCCARB01, MISMO REQUERIMIENTO).    *
002600* 18/09/1998 PEDR REQ-98071  AJUSTE Y2K -- SE AMPLIA EL CAMPO    *
002700*                 DE ANIO DE CARGA A 4 DIGITOS (WKS-FECHA-CARGA).*
002800* 05/11/2005 PEDR REQ-05033  SE AGREGA TABLA DE ALIAS DE PAIS Y  *
002900*                 DE UNIDAD, YA QUE HCCARB01 EMPEZO A RECIBIR    *
003000*                 CLAVES SIN NORMALIZAR DEL ARCHIVO DEL CLIENTE. *
003100* 20/01/2025 LMON REQ-241190 SE REEMPLAZA POR COMPLETO LA TABLA  *
003200*                 DE FACTORES POR LA VERSION DEFRA-2024 DE 8     *
003300*                 CATEGORIAS (ANTES SOLO 4 CATEGORIAS).          *
003400* 03/02/2025 LMON REQ-241344 SE AGREGA REINTENTO WORLD_AVERAGE   *
003500*                 CUANDO EL PAIS DE ELECTRICIDAD NO SE ENCUENTRA.*
003600* 18/02/2025 PEDR REQ-241512 SE CORRIGE ALIAS DE UNIDAD 'M3' QUE *
003700*                 NO NORMALIZABA A CUBIC_METRES.                 *
003800* 27/02/2025 PEDR REQ-241512 SE AGREGAN ALIAS DE PAIS EMIRATES / *
003900*                 UNITED_ARAB_EMIRATES Y KOREA / SOUTH_KOREA.    *
004000* 11/03/2025 LMON REQ-241688 CARGA DE TABLA CONVERTIDA A         *
004100*                 SECCIONES POR GRUPO PARA FACILITAR MANTENIMIENTO*
004200*                 (ELECTRICIDAD, COMBUSTIBLE, TRANSPORTE, VUELO, *
004300*                 RIEL, MARITIMO, RESIDUO, AGUA).                *
004400* 05/05/2025 LMON REQ-241940 SE AGREGA CATEGORIA MARITIMO Y RIEL *
004500*                 INTERNACIONAL PEDIDOS POR AUDITORIA EXTERNA.   *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    HCFACT01.
004900 AUTHOR.        LUCIA MONTERROSO.
005000 INSTALLATION.  HUELLA DE CARBONO - PLATAFORMA CORPORATIVA.
005100 DATE-WRITTEN.  14/03/1991.
005200 DATE-COMPILED.
005300 SECURITY.      USO INTERNO - DEPARTAMENTO DE SOSTENIBILIDAD.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*     SUBRUTINA SIN ARCHIVOS, SOLO TABLA EN MEMORIA
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200*              TABLA DE FACTORES DE EMISION (DEFRA-2024)         *
006300******************************************************************
006400 COPY HCEFTB.
006500
006600 01  WKS-SWITCHES.
006700     05  WKS-TABLA-CARGADA       PIC X(01) VALUE 'N'.
006800         88  TABLA-CARGADA               VALUE 'Y'.
006900
007000 01  WKS-AREAS-BUSQUEDA.
007100     05  WKS-CATEGORIA-BUSCA-1   PIC X(12) VALUE SPACES.
007200     05  WKS-CATEGORIA-BUSCA-2   PIC X(12) VALUE SPACES.
007300     05  WKS-CATEGORIA-ACTUAL    PIC X(12) VALUE SPACES.
007400
007500******************************************************************
007600*    FECHA DE PROCESO -- SE USA SOLO PARA EL SELLO DE LA TABLA   *
007700*    CARGADA EN DISPLAY DE DIAGNOSTICO (REDEFINES No. 1)         *
007800******************************************************************
007900 01  WKS-FECHA-CARGA             PIC 9(08) VALUE ZEROES.
008000 01  WKS-FECHA-CARGA-R REDEFINES WKS-FECHA-CARGA.
008100     05  WKS-FC-ANIO             PIC 9(04).
008200     05  WKS-FC-MES              PIC 9(02).
008300     05  WKS-FC-DIA              PIC 9(02).
008400
008500******************************************************************
008600*    ALIAS DE PAIS -- REDEFINES No. 2 SOBRE BLOQUE EMPACADO      *
008700*    (MISMA TECNICA QUE TABLA-DIAS DE CIERRES1: UNA CADENA FIJA  *
008800*    DE 16 BYTES POR PAIS REDEFINIDA COMO TABLA DE OCCURS)       *
008900******************************************************************
009000 01  WKS-BLOQUE-PAISES.
009100     05  FILLER  PIC X(16) VALUE 'UK              '.
009200     05  FILLER  PIC X(16) VALUE 'GB              '.
009300     05  FILLER  PIC X(16) VALUE 'GREAT_BRITAIN   '.
009400     05  FILLER  PIC X(16) VALUE 'US              '.
009500     05  FILLER  PIC X(16) VALUE 'USA             '.
009600     05  FILLER  PIC X(16) VALUE 'AMERICA         '.
009700     05  FILLER  PIC X(16) VALUE 'EMIRATES        '.
009800     05  FILLER  PIC X(16) VALUE 'UNITED_ARAB_EMIR'.
009900     05  FILLER  PIC X(16) VALUE 'KOREA           '.
010000     05  FILLER  PIC X(16) VALUE 'REPUBLIC_OF_KORE'.
010100 01  WKS-BLOQUE-PAISES-R REDEFINES WKS-BLOQUE-PAISES.
010200     05  WKS-ALIAS-PAIS          OCCURS 10 TIMES
010300                                 INDEXED BY WKS-IX-PAIS
010400                                 PIC X(16).
010500
010600 01  WKS-BLOQUE-PAISES-CANON.
010700     05  FILLER  PIC X(16) VALUE 'UNITED_KINGDOM  '.
010800     05  FILLER  PIC X(16) VALUE 'UNITED_KINGDOM  '.
010900     05  FILLER  PIC X(16) VALUE 'UNITED_KINGDOM  '.
011000     05  FILLER  PIC X(16) VALUE 'UNITED_STATES   '.
011100     05  FILLER  PIC X(16) VALUE 'UNITED_STATES   '.
011200     05  FILLER  PIC X(16) VALUE 'UNITED_STATES   '.
011300     05  FILLER  PIC X(16) VALUE 'UAE             '.
011400     05  FILLER  PIC X(16) VALUE 'UAE             '.
011500     05  FILLER  PIC X(16) VALUE 'SOUTH_KOREA     '.
011600     05  FILLER  PIC X(16) VALUE 'SOUTH_KOREA     '.
011700 01  WKS-BLOQUE-PAISES-CANON-R REDEFINES WKS-BLOQUE-PAISES-CANON.
011800     05  WKS-ALIAS-PAIS-CANON    OCCURS 10 TIMES
011900                                 INDEXED BY WKS-IX-PAIS-C
012000                                 PIC X(16).
012100
012200******************************************************************
012300*    ALIAS DE UNIDAD -- REDEFINES No. 3                          *
012400******************************************************************
012500 01  WKS-BLOQUE-UNIDADES.
012600     05  FILLER  PIC X(12) VALUE 'L           '.
012700     05  FILLER  PIC X(12) VALUE 'LITRE       '.
012800     05  FILLER  PIC X(12) VALUE 'LITER       '.
012900     05  FILLER  PIC X(12) VALUE 'LITERS      '.
013000     05  FILLER  PIC X(12) VALUE 'GAL         '.
013100     05  FILLER  PIC X(12) VALUE 'GALLON      '.
013200     05  FILLER  PIC X(12) VALUE 'GALLONS     '.
013300     05  FILLER  PIC X(12) VALUE 'M3          '.
013400     05  FILLER  PIC X(12) VALUE 'KILOGRAM    '.
013500     05  FILLER  PIC X(12) VALUE 'KILOGRAMS   '.
013600     05  FILLER  PIC X(12) VALUE 'TONNE       '.
013700     05  FILLER  PIC X(12) VALUE 'TON         '.
013800     05  FILLER  PIC X(12) VALUE 'TONS        '.
013900     05  FILLER  PIC X(12) VALUE 'KILOWATT_HOU'.
014000     05  FILLER  PIC X(12) VALUE 'THERM       '.
014100     05  FILLER  PIC X(12) VALUE 'MILE        '.
014200     05  FILLER  PIC X(12) VALUE 'MI          '.
014300     05  FILLER  PIC X(12) VALUE 'KILOMETRES  '.
014400     05  FILLER  PIC X(12) VALUE 'KILOMETERS  '.
014500 01  WKS-BLOQUE-UNIDADES-R REDEFINES WKS-BLOQUE-UNIDADES.
014600     05  WKS-ALIAS-UNIDAD        OCCURS 19 TIMES
014700                                 INDEXED BY WKS-IX-UNID
014800                                 PIC X(12).
014900
015000 01  WKS-BLOQUE-UNIDADES-CANON.
015100     05  FILLER  PIC X(12) VALUE 'LITRES      '.
015200     05  FILLER  PIC X(12) VALUE 'LITRES      '.
015300     05  FILLER  PIC X(12) VALUE 'LITRES      '.
015400     05  FILLER  PIC X(12) VALUE 'LITRES      '.
015500     05  FILLER  PIC X(12) VALUE 'GALLONS     '.
015600     05  FILLER  PIC X(12) VALUE 'GALLONS     '.
015700     05  FILLER  PIC X(12) VALUE 'GALLONS     '.
015800     05  FILLER  PIC X(12) VALUE 'CUBIC_METRES'.
015900     05  FILLER  PIC X(12) VALUE 'KG          '.
016000     05  FILLER  PIC X(12) VALUE 'KG          '.
016100     05  FILLER  PIC X(12) VALUE 'TONNES      '.
016200     05  FILLER  PIC X(12) VALUE 'TONNES      '.
016300     05  FILLER  PIC X(12) VALUE 'TONNES      '.
016400     05  FILLER  PIC X(12) VALUE 'KWH         '.
016500     05  FILLER  PIC X(12) VALUE 'THERMS      '.
016600     05  FILLER  PIC X(12) VALUE 'MILES       '.
016700     05  FILLER  PIC X(12) VALUE 'MILES       '.
016800     05  FILLER  PIC X(12) VALUE 'KM          '.
016900     05  FILLER  PIC X(12) VALUE 'KM          '.
017000 01  WKS-BLOQUE-UNIDADES-CANON-R REDEFINES WKS-BLOQUE-UNIDADES-CANON.
017100     05  WKS-ALIAS-UNIDAD-CANON  OCCURS 19 TIMES
017200                                 INDEXED BY WKS-IX-UNID-C
017300                                 PIC X(12).
017400
017500 LINKAGE SECTION.
017600 COPY HCFLNK.
017700
017800******************************************************************
017900 PROCEDURE DIVISION USING HCF-AREA-ENLACE.
018000 000-MAIN SECTION.
018100     IF NOT TABLA-CARGADA
018200        PERFORM CARGA-TABLA-FACTORES THRU CARGA-TABLA-FACTORES-E
018300     END-IF
018400     PERFORM NORMALIZA-CLAVE-FACTOR THRU NORMALIZA-CLAVE-FACTOR-E
018500     PERFORM BUSCA-FACTOR          THRU BUSCA-FACTOR-E
018600     GOBACK.
018700 000-MAIN-E. EXIT.
018800
018900******************************************************************
019000*         N O R M A L I Z A C I O N   D E   C L A V E S           *
019100******************************************************************
019200 NORMALIZA-CLAVE-FACTOR SECTION.
019300     INSPECT HCF-CLAVE   CONVERTING
019400             'abcdefghijklmnopqrstuvwxyz-'
019500          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ_'
019600     INSPECT HCF-UNIDAD  CONVERTING
019700             'abcdefghijklmnopqrstuvwxyz-'
019800          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ_'
019900     PERFORM ALIAS-PAIS   THRU ALIAS-PAIS-E
020000     PERFORM ALIAS-UNIDAD THRU ALIAS-UNIDAD-E.
020100 NORMALIZA-CLAVE-FACTOR-E. EXIT.
020200
020300*    SOLO APLICA CUANDO LA CATEGORIA ES ELECTRICITY; PARA LAS   *
020400*    DEMAS CATEGORIAS HCF-CLAVE NUNCA COINCIDIRA CON UN ALIAS DE*
020500*    PAIS Y EL PERFORM SIMPLEMENTE NO ENCUENTRA NADA            *
020600 ALIAS-PAIS SECTION.
020700     SET WKS-IX-PAIS WKS-IX-PAIS-C TO 1
020800     PERFORM BUSCA-ALIAS-PAIS VARYING WKS-IX-PAIS FROM 1 BY 1
020900             UNTIL WKS-IX-PAIS > 10.
021000 ALIAS-PAIS-E. EXIT.
021100
021200 BUSCA-ALIAS-PAIS SECTION.
021300     IF HCF-CLAVE = WKS-ALIAS-PAIS (WKS-IX-PAIS)
021400        SET WKS-IX-PAIS-C TO WKS-IX-PAIS
021500        MOVE WKS-ALIAS-PAIS-CANON (WKS-IX-PAIS-C) TO HCF-CLAVE
021600     END-IF.
021700 BUSCA-ALIAS-PAIS-E. EXIT.
021800
021900 ALIAS-UNIDAD SECTION.
022000     SET WKS-IX-UNID WKS-IX-UNID-C TO 1
022100     PERFORM BUSCA-ALIAS-UNIDAD VARYING WKS-IX-UNID FROM 1 BY 1
022200             UNTIL WKS-IX-UNID > 19.
022300 ALIAS-UNIDAD-E. EXIT.
022400
022500 BUSCA-ALIAS-UNIDAD SECTION.
022600     IF HCF-UNIDAD = WKS-ALIAS-UNIDAD (WKS-IX-UNID)
022700        SET WKS-IX-UNID-C TO WKS-IX-UNID
022800        MOVE WKS-ALIAS-UNIDAD-CANON (WKS-IX-UNID-C) TO HCF-UNIDAD
022900     END-IF.
023000 BUSCA-ALIAS-UNIDAD-E. EXIT.
023100
023200******************************************************************
023300*                 B U S Q U E D A   D E L   F A C T O R           *
023400******************************************************************
023500 BUSCA-FACTOR SECTION.
023600     MOVE SPACES TO WKS-CATEGORIA-BUSCA-1 WKS-CATEGORIA-BUSCA-2
023700     EVALUATE HCF-CATEGORIA
023800        WHEN 'ELECTRICITY'
023900           MOVE 'ELECTRICITY' TO WKS-CATEGORIA-BUSCA-1
024000        WHEN 'FUEL'
024100           MOVE 'FUEL'        TO WKS-CATEGORIA-BUSCA-1
024200        WHEN 'TRANSPORT'
024300           MOVE 'ROAD'        TO WKS-CATEGORIA-BUSCA-1
024400           MOVE 'RAIL'        TO WKS-CATEGORIA-BUSCA-2
024500        WHEN 'FLIGHT'
024600           MOVE 'FLIGHTS'     TO WKS-CATEGORIA-BUSCA-1
024700        WHEN 'WASTE'
024800           MOVE 'WASTE'       TO WKS-CATEGORIA-BUSCA-1
024900        WHEN 'WATER'
025000           MOVE 'WATER'       TO WKS-CATEGORIA-BUSCA-1
025100        WHEN OTHER
025200           CONTINUE
025300     END-EVALUATE
025400
025500     MOVE WKS-CATEGORIA-BUSCA-1 TO WKS-CATEGORIA-ACTUAL
025600     IF WKS-CATEGORIA-ACTUAL NOT = SPACES
025700        PERFORM BUSCA-EN-TABLA THRU BUSCA-EN-TABLA-E
025800     END-IF
025900
026000     IF HCF-NO-ENCONTRADO AND WKS-CATEGORIA-BUSCA-2 NOT = SPACES
026100        MOVE WKS-CATEGORIA-BUSCA-2 TO WKS-CATEGORIA-ACTUAL
026200        PERFORM BUSCA-EN-TABLA THRU BUSCA-EN-TABLA-E
026300     END-IF
026400
026500*    SIN PAIS ENCONTRADO EN ELECTRICIDAD: SE USA EL PROMEDIO    *
026600*    MUNDIAL COMO ULTIMO RECURSO ANTES DE DECLARAR FACTOR-NOT-  *
026700*    FOUND (REQ-241344)                                        *
026800     IF HCF-NO-ENCONTRADO AND HCF-CATEGORIA = 'ELECTRICITY'
026900                           AND HCF-CLAVE NOT = 'WORLD_AVERAGE'
027000        MOVE 'WORLD_AVERAGE' TO HCF-CLAVE
027100        PERFORM BUSCA-EN-TABLA THRU BUSCA-EN-TABLA-E
027200     END-IF.
027300 BUSCA-FACTOR-E. EXIT.
027400
027500 BUSCA-EN-TABLA SECTION.
027600     MOVE 'N' TO HCF-ENCONTRADO
027700     MOVE ZERO TO HCF-VALOR
027800     MOVE ZERO TO HCF-ALCANCE
027900     SET WKS-IX-BUSCA TO 1
028000     PERFORM BUSCA-EN-TABLA-FILA VARYING WKS-IX-BUSCA FROM 1 BY 1
028100             UNTIL WKS-IX-BUSCA > WKS-TOTAL-FACTORES
028200                OR HCF-SI-ENCONTRADO.
028300 BUSCA-EN-TABLA-E. EXIT.
028400
028500 BUSCA-EN-TABLA-FILA SECTION.
028600     IF EF-CATEGORIA (WKS-IX-BUSCA) = WKS-CATEGORIA-ACTUAL
028700        AND EF-CLAVE  (WKS-IX-BUSCA) = HCF-CLAVE
028800        AND EF-UNIDAD (WKS-IX-BUSCA) = HCF-UNIDAD
028900        MOVE EF-VALOR   (WKS-IX-BUSCA) TO HCF-VALOR
029000        MOVE EF-ALCANCE (WKS-IX-BUSCA) TO HCF-ALCANCE
029100        MOVE 'Y' TO HCF-ENCONTRADO
029200     END-IF.
029300 BUSCA-EN-TABLA-FILA-E. EXIT.
029400
029500******************************************************************
029600*      C A R G A   D E   L A   T A B L A   D E   F A C T O R E S  *
029700*      (VALORES DEFRA-2024 / IEA -- FUENTE OFICIAL DEL CLIENTE)  *
029800******************************************************************
029900 CARGA-TABLA-FACTORES SECTION.
030000     SET WKS-IX-FACT TO 1
030100     PERFORM CARGA-FACTORES-ELECTRICIDAD
030200             THRU CARGA-FACTORES-ELECTRICIDAD-E
030300     PERFORM CARGA-FACTORES-COMBUSTIBLE
030400             THRU CARGA-FACTORES-COMBUSTIBLE-E
030500     PERFORM CARGA-FACTORES-TRANSPORTE
030600             THRU CARGA-FACTORES-TRANSPORTE-E
030700     PERFORM CARGA-FACTORES-VUELO
030800             THRU CARGA-FACTORES-VUELO-E
030900     PERFORM CARGA-FACTORES-RIEL
031000             THRU CARGA-FACTORES-RIEL-E
031100     PERFORM CARGA-FACTORES-MARITIMO
031200             THRU CARGA-FACTORES-MARITIMO-E
031300     PERFORM CARGA-FACTORES-RESIDUO
031400             THRU CARGA-FACTORES-RESIDUO-E
031500     PERFORM CARGA-FACTORES-AGUA
031600             THRU CARGA-FACTORES-AGUA-E
031700     SET WKS-TOTAL-FACTORES TO WKS-IX-FACT
031800     SUBTRACT 1 FROM WKS-TOTAL-FACTORES
031900     MOVE 'Y' TO WKS-TABLA-CARGADA.
032000 CARGA-TABLA-FACTORES-E. EXIT.
032100
032200*    ELECTRICIDAD DE RED, POR KWH, ALCANCE 2                     *
032300 CARGA-FACTORES-ELECTRICIDAD SECTION.
032400     MOVE 'ELECTRICITY'    TO EF-CATEGORIA (WKS-IX-FACT)
032500     MOVE 'UNITED_KINGDOM' TO EF-CLAVE     (WKS-IX-FACT)
032600     MOVE 'KWH'            TO EF-UNIDAD    (WKS-IX-FACT)
032700     MOVE 0.20705          TO EF-VALOR     (WKS-IX-FACT)
032800     MOVE 2                TO EF-ALCANCE   (WKS-IX-FACT)
032900     SET WKS-IX-FACT UP BY 1
033000     MOVE 'ELECTRICITY'    TO EF-CATEGORIA (WKS-IX-FACT)
033100     MOVE 'UNITED_STATES'  TO EF-CLAVE     (WKS-IX-FACT)
033200     MOVE 'KWH'            TO EF-UNIDAD    (WKS-IX-FACT)
033300     MOVE 0.36700          TO EF-VALOR     (WKS-IX-FACT)
033400     MOVE 2                TO EF-ALCANCE   (WKS-IX-FACT)
033500     SET WKS-IX-FACT UP BY 1
033600     MOVE 'ELECTRICITY'    TO EF-CATEGORIA (WKS-IX-FACT)
033700     MOVE 'GERMANY'        TO EF-CLAVE     (WKS-IX-FACT)
033800     MOVE 'KWH'            TO EF-UNIDAD    (WKS-IX-FACT)
033900     MOVE 0.38000          TO EF-VALOR     (WKS-IX-FACT)
034000     MOVE 2                TO EF-ALCANCE   (WKS-IX-FACT)
034100     SET WKS-IX-FACT UP BY 1
034200     MOVE 'ELECTRICITY'    TO EF-CATEGORIA (WKS-IX-FACT)
034300     MOVE 'FRANCE'         TO EF-CLAVE     (WKS-IX-FACT)
034400     MOVE 'KWH'            TO EF-UNIDAD    (WKS-IX-FACT)
034500     MOVE 0.05600          TO EF-VALOR     (WKS-IX-FACT)
034600     MOVE 2                TO EF-ALCANCE   (WKS-IX-FACT)
034700     SET WKS-IX-FACT UP BY 1
034800     MOVE 'ELECTRICITY'    TO EF-CATEGORIA (WKS-IX-FACT)
034900     MOVE 'CHINA'          TO EF-CLAVE     (WKS-IX-FACT)
035000     MOVE 'KWH'            TO EF-UNIDAD    (WKS-IX-FACT)
035100     MOVE 0.58100          TO EF-VALOR     (WKS-IX-FACT)
035200     MOVE 2                TO EF-ALCANCE   (WKS-IX-FACT)
035300     SET WKS-IX-FACT UP BY 1
035400     MOVE 'ELECTRICITY'    TO EF-CATEGORIA (WKS-IX-FACT)
035500     MOVE 'INDIA'          TO EF-CLAVE     (WKS-IX-FACT)
035600     MOVE 'KWH'            TO EF-UNIDAD    (WKS-IX-FACT)
035700     MOVE 0.71600          TO EF-VALOR     (WKS-IX-FACT)
035800     MOVE 2                TO EF-ALCANCE   (WKS-IX-FACT)
035900     SET WKS-IX-FACT UP BY 1
036000     MOVE 'ELECTRICITY'    TO EF-CATEGORIA (WKS-IX-FACT)
036100     MOVE 'AUSTRALIA'      TO EF-CLAVE     (WKS-IX-FACT)
036200     MOVE 'KWH'            TO EF-UNIDAD    (WKS-IX-FACT)
036300     MOVE 0.66000          TO EF-VALOR     (WKS-IX-FACT)
036400     MOVE 2                TO EF-ALCANCE   (WKS-IX-FACT)
036500     SET WKS-IX-FACT UP BY 1
036600     MOVE 'ELECTRICITY'    TO EF-CATEGORIA (WKS-IX-FACT)
036700     MOVE 'UAE'            TO EF-CLAVE     (WKS-IX-FACT)
036800     MOVE 'KWH'            TO EF-UNIDAD    (WKS-IX-FACT)
036900     MOVE 0.43000          TO EF-VALOR     (WKS-IX-FACT)
037000     MOVE 2                TO EF-ALCANCE   (WKS-IX-FACT)
037100     SET WKS-IX-FACT UP BY 1
037200     MOVE 'ELECTRICITY'    TO EF-CATEGORIA (WKS-IX-FACT)
037300     MOVE 'SOUTH_KOREA'    TO EF-CLAVE     (WKS-IX-FACT)
037400     MOVE 'KWH'            TO EF-UNIDAD    (WKS-IX-FACT)
037500     MOVE 0.43200          TO EF-VALOR     (WKS-IX-FACT)
037600     MOVE 2                TO EF-ALCANCE   (WKS-IX-FACT)
037700     SET WKS-IX-FACT UP BY 1
037800     MOVE 'ELECTRICITY'    TO EF-CATEGORIA (WKS-IX-FACT)
037900     MOVE 'WORLD_AVERAGE'  TO EF-CLAVE     (WKS-IX-FACT)
038000     MOVE 'KWH'            TO EF-UNIDAD    (WKS-IX-FACT)
038100     MOVE 0.43600          TO EF-VALOR     (WKS-IX-FACT)
038200     MOVE 2                TO EF-ALCANCE   (WKS-IX-FACT)
038300     SET WKS-IX-FACT UP BY 1.
038400 CARGA-FACTORES-ELECTRICIDAD-E. EXIT.
038500
038600*    COMBUSTIBLES, ALCANCE 1 (NATURAL_GAS TIENE DOS UNIDADES)    *
038700 CARGA-FACTORES-COMBUSTIBLE SECTION.
038800     MOVE 'FUEL'           TO EF-CATEGORIA (WKS-IX-FACT)
038900     MOVE 'DIESEL'         TO EF-CLAVE     (WKS-IX-FACT)
039000     MOVE 'LITRES'         TO EF-UNIDAD    (WKS-IX-FACT)
039100     MOVE 2.66155          TO EF-VALOR     (WKS-IX-FACT)
039200     MOVE 1                TO EF-ALCANCE   (WKS-IX-FACT)
039300     SET WKS-IX-FACT UP BY 1
039400     MOVE 'FUEL'           TO EF-CATEGORIA (WKS-IX-FACT)
039500     MOVE 'PETROL'         TO EF-CLAVE     (WKS-IX-FACT)
039600     MOVE 'LITRES'         TO EF-UNIDAD    (WKS-IX-FACT)
039700     MOVE 2.16185          TO EF-VALOR     (WKS-IX-FACT)
039800     MOVE 1                TO EF-ALCANCE   (WKS-IX-FACT)
039900     SET WKS-IX-FACT UP BY 1
040000     MOVE 'FUEL'           TO EF-CATEGORIA (WKS-IX-FACT)
040100     MOVE 'NATURAL_GAS'    TO EF-CLAVE     (WKS-IX-FACT)
040200     MOVE 'CUBIC_METRES'   TO EF-UNIDAD    (WKS-IX-FACT)
040300     MOVE 2.04542          TO EF-VALOR     (WKS-IX-FACT)
040400     MOVE 1                TO EF-ALCANCE   (WKS-IX-FACT)
040500     SET WKS-IX-FACT UP BY 1
040600     MOVE 'FUEL'           TO EF-CATEGORIA (WKS-IX-FACT)
040700     MOVE 'NATURAL_GAS'    TO EF-CLAVE     (WKS-IX-FACT)
040800     MOVE 'KWH'            TO EF-UNIDAD    (WKS-IX-FACT)
040900     MOVE 0.18254          TO EF-VALOR     (WKS-IX-FACT)
041000     MOVE 1                TO EF-ALCANCE   (WKS-IX-FACT)
041100     SET WKS-IX-FACT UP BY 1
041200     MOVE 'FUEL'           TO EF-CATEGORIA (WKS-IX-FACT)
041300     MOVE 'LPG'            TO EF-CLAVE     (WKS-IX-FACT)
041400     MOVE 'LITRES'         TO EF-UNIDAD    (WKS-IX-FACT)
041500     MOVE 1.55537          TO EF-VALOR     (WKS-IX-FACT)
041600     MOVE 1                TO EF-ALCANCE   (WKS-IX-FACT)
041700     SET WKS-IX-FACT UP BY 1
041800     MOVE 'FUEL'           TO EF-CATEGORIA (WKS-IX-FACT)
041900     MOVE 'HEATING_OIL'    TO EF-CLAVE     (WKS-IX-FACT)
042000     MOVE 'LITRES'         TO EF-UNIDAD    (WKS-IX-FACT)
042100     MOVE 2.54039          TO EF-VALOR     (WKS-IX-FACT)
042200     MOVE 1                TO EF-ALCANCE   (WKS-IX-FACT)
042300     SET WKS-IX-FACT UP BY 1
042400     MOVE 'FUEL'           TO EF-CATEGORIA (WKS-IX-FACT)
042500     MOVE 'COAL'           TO EF-CLAVE     (WKS-IX-FACT)
042600     MOVE 'TONNES'         TO EF-UNIDAD    (WKS-IX-FACT)
042700     MOVE 2404.84000       TO EF-VALOR     (WKS-IX-FACT)
042800     MOVE 1                TO EF-ALCANCE   (WKS-IX-FACT)
042900     SET WKS-IX-FACT UP BY 1
043000     MOVE 'FUEL'           TO EF-CATEGORIA (WKS-IX-FACT)
043100     MOVE 'WOOD_PELLETS'   TO EF-CLAVE     (WKS-IX-FACT)
043200     MOVE 'TONNES'         TO EF-UNIDAD    (WKS-IX-FACT)
043300     MOVE 51.94000         TO EF-VALOR     (WKS-IX-FACT)
043400     MOVE 1                TO EF-ALCANCE   (WKS-IX-FACT)
043500     SET WKS-IX-FACT UP BY 1.
043600 CARGA-FACTORES-COMBUSTIBLE-E. EXIT.
043700
043800*    TRANSPORTE CARRETERO, POR KM-VEHICULO                       *
043900 CARGA-FACTORES-TRANSPORTE SECTION.
044000     MOVE 'ROAD'              TO EF-CATEGORIA (WKS-IX-FACT)
044100     MOVE 'AVERAGE_CAR'       TO EF-CLAVE     (WKS-IX-FACT)
044200     MOVE 'KM'                TO EF-UNIDAD    (WKS-IX-FACT)
044300     MOVE 0.17015             TO EF-VALOR     (WKS-IX-FACT)
044400     MOVE 3                   TO EF-ALCANCE   (WKS-IX-FACT)
044500     SET WKS-IX-FACT UP BY 1
044600     MOVE 'ROAD'              TO EF-CATEGORIA (WKS-IX-FACT)
044700     MOVE 'SMALL_PETROL_CAR'  TO EF-CLAVE     (WKS-IX-FACT)
044800     MOVE 'KM'                TO EF-UNIDAD    (WKS-IX-FACT)
044900     MOVE 0.14929             TO EF-VALOR     (WKS-IX-FACT)
045000     MOVE 3                   TO EF-ALCANCE   (WKS-IX-FACT)
045100     SET WKS-IX-FACT UP BY 1
045200     MOVE 'ROAD'              TO EF-CATEGORIA (WKS-IX-FACT)
045300     MOVE 'MEDIUM_PETROL_CAR' TO EF-CLAVE     (WKS-IX-FACT)
045400     MOVE 'KM'                TO EF-UNIDAD    (WKS-IX-FACT)
045500     MOVE 0.18785             TO EF-VALOR     (WKS-IX-FACT)
045600     MOVE 3                   TO EF-ALCANCE   (WKS-IX-FACT)
045700     SET WKS-IX-FACT UP BY 1
045800     MOVE 'ROAD'              TO EF-CATEGORIA (WKS-IX-FACT)
045900     MOVE 'LARGE_PETROL_CAR'  TO EF-CLAVE     (WKS-IX-FACT)
046000     MOVE 'KM'                TO EF-UNIDAD    (WKS-IX-FACT)
046100     MOVE 0.28239             TO EF-VALOR     (WKS-IX-FACT)
046200     MOVE 3                   TO EF-ALCANCE   (WKS-IX-FACT)
046300     SET WKS-IX-FACT UP BY 1
046400     MOVE 'ROAD'              TO EF-CATEGORIA (WKS-IX-FACT)
046500     MOVE 'MEDIUM_DIESEL_CAR' TO EF-CLAVE     (WKS-IX-FACT)
046600     MOVE 'KM'                TO EF-UNIDAD    (WKS-IX-FACT)
046700     MOVE 0.16983             TO EF-VALOR     (WKS-IX-FACT)
046800     MOVE 3                   TO EF-ALCANCE   (WKS-IX-FACT)
046900     SET WKS-IX-FACT UP BY 1
047000     MOVE 'ROAD'              TO EF-CATEGORIA (WKS-IX-FACT)
047100     MOVE 'ELECTRIC_CAR'      TO EF-CLAVE     (WKS-IX-FACT)
047200     MOVE 'KM'                TO EF-UNIDAD    (WKS-IX-FACT)
047300     MOVE 0.04771             TO EF-VALOR     (WKS-IX-FACT)
047400     MOVE 2                   TO EF-ALCANCE   (WKS-IX-FACT)
047500     SET WKS-IX-FACT UP BY 1
047600     MOVE 'ROAD'              TO EF-CATEGORIA (WKS-IX-FACT)
047700     MOVE 'HYBRID_CAR'        TO EF-CLAVE     (WKS-IX-FACT)
047800     MOVE 'KM'                TO EF-UNIDAD    (WKS-IX-FACT)
047900     MOVE 0.12011             TO EF-VALOR     (WKS-IX-FACT)
048000     MOVE 3                   TO EF-ALCANCE   (WKS-IX-FACT)
048100     SET WKS-IX-FACT UP BY 1
048200     MOVE 'ROAD'              TO EF-CATEGORIA (WKS-IX-FACT)
048300     MOVE 'VAN_CLASS_II'      TO EF-CLAVE     (WKS-IX-FACT)
048400     MOVE 'KM'                TO EF-UNIDAD    (WKS-IX-FACT)
048500     MOVE 0.21549             TO EF-VALOR     (WKS-IX-FACT)
048600     MOVE 1                   TO EF-ALCANCE   (WKS-IX-FACT)
048700     SET WKS-IX-FACT UP BY 1
048800     MOVE 'ROAD'              TO EF-CATEGORIA (WKS-IX-FACT)
048900     MOVE 'HGV_AVERAGE'       TO EF-CLAVE     (WKS-IX-FACT)
049000     MOVE 'KM'                TO EF-UNIDAD    (WKS-IX-FACT)
049100     MOVE 0.86407             TO EF-VALOR     (WKS-IX-FACT)
049200     MOVE 1                   TO EF-ALCANCE   (WKS-IX-FACT)
049300     SET WKS-IX-FACT UP BY 1
049400     MOVE 'ROAD'              TO EF-CATEGORIA (WKS-IX-FACT)
049500     MOVE 'BUS'               TO EF-CLAVE     (WKS-IX-FACT)
049600     MOVE 'KM'                TO EF-UNIDAD    (WKS-IX-FACT)
049700     MOVE 0.10227             TO EF-VALOR     (WKS-IX-FACT)
049800     MOVE 3                   TO EF-ALCANCE   (WKS-IX-FACT)
049900     SET WKS-IX-FACT UP BY 1
050000     MOVE 'ROAD'              TO EF-CATEGORIA (WKS-IX-FACT)
050100     MOVE 'TAXI'              TO EF-CLAVE     (WKS-IX-FACT)
050200     MOVE 'KM'                TO EF-UNIDAD    (WKS-IX-FACT)
050300     MOVE 0.20369             TO EF-VALOR     (WKS-IX-FACT)
050400     MOVE 3                   TO EF-ALCANCE   (WKS-IX-FACT)
050500     SET WKS-IX-FACT UP BY 1
050600     MOVE 'ROAD'              TO EF-CATEGORIA (WKS-IX-FACT)
050700     MOVE 'MOTORCYCLE'        TO EF-CLAVE     (WKS-IX-FACT)
050800     MOVE 'KM'                TO EF-UNIDAD    (WKS-IX-FACT)
050900     MOVE 0.11355             TO EF-VALOR     (WKS-IX-FACT)
051000     MOVE 3                   TO EF-ALCANCE   (WKS-IX-FACT)
051100     SET WKS-IX-FACT UP BY 1.
051200 CARGA-FACTORES-TRANSPORTE-E. EXIT.
051300
051400*    VUELOS, POR KM-PASAJERO, ALCANCE 3                          *
051500 CARGA-FACTORES-VUELO SECTION.
051600     MOVE 'FLIGHTS'        TO EF-CATEGORIA (WKS-IX-FACT)
051700     MOVE 'DOMESTIC'       TO EF-CLAVE     (WKS-IX-FACT)
051800     MOVE 'KM'             TO EF-UNIDAD    (WKS-IX-FACT)
051900     MOVE 0.24587          TO EF-VALOR     (WKS-IX-FACT)
052000     MOVE 3                TO EF-ALCANCE   (WKS-IX-FACT)
052100     SET WKS-IX-FACT UP BY 1
052200     MOVE 'FLIGHTS'        TO EF-CATEGORIA (WKS-IX-FACT)
052300     MOVE 'SHORT_HAUL'     TO EF-CLAVE     (WKS-IX-FACT)
052400     MOVE 'KM'             TO EF-UNIDAD    (WKS-IX-FACT)
052500     MOVE 0.15102          TO EF-VALOR     (WKS-IX-FACT)
052600     MOVE 3                TO EF-ALCANCE   (WKS-IX-FACT)
052700     SET WKS-IX-FACT UP BY 1
052800     MOVE 'FLIGHTS'        TO EF-CATEGORIA (WKS-IX-FACT)
052900     MOVE 'LONG_HAUL'      TO EF-CLAVE     (WKS-IX-FACT)
053000     MOVE 'KM'             TO EF-UNIDAD    (WKS-IX-FACT)
053100     MOVE 0.14787          TO EF-VALOR     (WKS-IX-FACT)
053200     MOVE 3                TO EF-ALCANCE   (WKS-IX-FACT)
053300     SET WKS-IX-FACT UP BY 1.
053400 CARGA-FACTORES-VUELO-E. EXIT.
053500
053600*    RIEL, POR KM-PASAJERO, ALCANCE 3                            *
053700 CARGA-FACTORES-RIEL SECTION.
053800     MOVE 'RAIL'                TO EF-CATEGORIA (WKS-IX-FACT)
053900     MOVE 'NATIONAL_RAIL'       TO EF-CLAVE     (WKS-IX-FACT)
054000     MOVE 'KM'                  TO EF-UNIDAD    (WKS-IX-FACT)
054100     MOVE 0.03546               TO EF-VALOR     (WKS-IX-FACT)
054200     MOVE 3                     TO EF-ALCANCE   (WKS-IX-FACT)
054300     SET WKS-IX-FACT UP BY 1
054400     MOVE 'RAIL'                TO EF-CATEGORIA (WKS-IX-FACT)
054500     MOVE 'INTERNATIONAL_RAIL'  TO EF-CLAVE     (WKS-IX-FACT)
054600     MOVE 'KM'                  TO EF-UNIDAD    (WKS-IX-FACT)
054700     MOVE 0.00497               TO EF-VALOR     (WKS-IX-FACT)
054800     MOVE 3                     TO EF-ALCANCE   (WKS-IX-FACT)
054900     SET WKS-IX-FACT UP BY 1
055000     MOVE 'RAIL'                TO EF-CATEGORIA (WKS-IX-FACT)
055100     MOVE 'LIGHT_RAIL_TRAM'     TO EF-CLAVE     (WKS-IX-FACT)
055200     MOVE 'KM'                  TO EF-UNIDAD    (WKS-IX-FACT)
055300     MOVE 0.02861               TO EF-VALOR     (WKS-IX-FACT)
055400     MOVE 3                     TO EF-ALCANCE   (WKS-IX-FACT)
055500     SET WKS-IX-FACT UP BY 1
055600     MOVE 'RAIL'                TO EF-CATEGORIA (WKS-IX-FACT)
055700     MOVE 'UNDERGROUND'         TO EF-CLAVE     (WKS-IX-FACT)
055800     MOVE 'KM'                  TO EF-UNIDAD    (WKS-IX-FACT)
055900     MOVE 0.02781               TO EF-VALOR     (WKS-IX-FACT)
056000     MOVE 3                     TO EF-ALCANCE   (WKS-IX-FACT)
056100     SET WKS-IX-FACT UP BY 1.
056200 CARGA-FACTORES-RIEL-E. EXIT.
056300
056400*    MARITIMO/FLETE, POR TONELADA-KM, ALCANCE 3 (SIN RUTA DE     *
056500*    ENTRADA HOY -- RESERVADO PARA CUANDO SE ABRA ACT-CATEGORY   *
056600*    'SHIPPING' EN UNA VERSION FUTURA, PEDIDO POR AUDITORIA)     *
056700 CARGA-FACTORES-MARITIMO SECTION.
056800     MOVE 'SHIPPING'       TO EF-CATEGORIA (WKS-IX-FACT)
056900     MOVE 'CONTAINER_SHIP' TO EF-CLAVE     (WKS-IX-FACT)
057000     MOVE 'TONNE_KM'       TO EF-UNIDAD    (WKS-IX-FACT)
057100     MOVE 0.01614          TO EF-VALOR     (WKS-IX-FACT)
057200     MOVE 3                TO EF-ALCANCE   (WKS-IX-FACT)
057300     SET WKS-IX-FACT UP BY 1
057400     MOVE 'SHIPPING'       TO EF-CATEGORIA (WKS-IX-FACT)
057500     MOVE 'BULK_CARRIER'   TO EF-CLAVE     (WKS-IX-FACT)
057600     MOVE 'TONNE_KM'       TO EF-UNIDAD    (WKS-IX-FACT)
057700     MOVE 0.00354          TO EF-VALOR     (WKS-IX-FACT)
057800     MOVE 3                TO EF-ALCANCE   (WKS-IX-FACT)
057900     SET WKS-IX-FACT UP BY 1
058000     MOVE 'SHIPPING'       TO EF-CATEGORIA (WKS-IX-FACT)
058100     MOVE 'RAIL_FREIGHT'   TO EF-CLAVE     (WKS-IX-FACT)
058200     MOVE 'TONNE_KM'       TO EF-UNIDAD    (WKS-IX-FACT)
058300     MOVE 0.02782          TO EF-VALOR     (WKS-IX-FACT)
058400     MOVE 3                TO EF-ALCANCE   (WKS-IX-FACT)
058500     SET WKS-IX-FACT UP BY 1.
058600 CARGA-FACTORES-MARITIMO-E. EXIT.
058700
058800*    DESECHOS, POR TONELADA -- METODO DE DISPOSICION Y MATERIAL  *
058900*    DE RECICLAJE COMPARTEN LA MISMA CATEGORIA Y UNIDAD          *
059000 CARGA-FACTORES-RESIDUO SECTION.
059100     MOVE 'WASTE'              TO EF-CATEGORIA (WKS-IX-FACT)
059200     MOVE 'LANDFILL_MIXED'     TO EF-CLAVE     (WKS-IX-FACT)
059300     MOVE 'TONNES'             TO EF-UNIDAD    (WKS-IX-FACT)
059400     MOVE 467.00000            TO EF-VALOR     (WKS-IX-FACT)
059500     MOVE 3                    TO EF-ALCANCE   (WKS-IX-FACT)
059600     SET WKS-IX-FACT UP BY 1
059700     MOVE 'WASTE'              TO EF-CATEGORIA (WKS-IX-FACT)
059800     MOVE 'RECYCLING_AVERAGE'  TO EF-CLAVE     (WKS-IX-FACT)
059900     MOVE 'TONNES'             TO EF-UNIDAD    (WKS-IX-FACT)
060000     MOVE 21.29400             TO EF-VALOR     (WKS-IX-FACT)
060100     MOVE 3                    TO EF-ALCANCE   (WKS-IX-FACT)
060200     SET WKS-IX-FACT UP BY 1
060300     MOVE 'WASTE'              TO EF-CATEGORIA (WKS-IX-FACT)
060400     MOVE 'COMPOSTING'         TO EF-CLAVE     (WKS-IX-FACT)
060500     MOVE 'TONNES'             TO EF-UNIDAD    (WKS-IX-FACT)
060600     MOVE 10.20400             TO EF-VALOR     (WKS-IX-FACT)
060700     MOVE 3                    TO EF-ALCANCE   (WKS-IX-FACT)
060800     SET WKS-IX-FACT UP BY 1
060900     MOVE 'WASTE'              TO EF-CATEGORIA (WKS-IX-FACT)
061000     MOVE 'INCINERATION'       TO EF-CLAVE     (WKS-IX-FACT)
061100     MOVE 'TONNES'             TO EF-UNIDAD    (WKS-IX-FACT)
061200     MOVE 21.29400             TO EF-VALOR     (WKS-IX-FACT)
061300     MOVE 3                    TO EF-ALCANCE   (WKS-IX-FACT)
061400     SET WKS-IX-FACT UP BY 1
061500     MOVE 'WASTE'              TO EF-CATEGORIA (WKS-IX-FACT)
061600     MOVE 'ANAEROBIC_DIGESTION' TO EF-CLAVE    (WKS-IX-FACT)
061700     MOVE 'TONNES'             TO EF-UNIDAD    (WKS-IX-FACT)
061800     MOVE 10.20400             TO EF-VALOR     (WKS-IX-FACT)
061900     MOVE 3                    TO EF-ALCANCE   (WKS-IX-FACT)
062000     SET WKS-IX-FACT UP BY 1
062100     MOVE 'WASTE'              TO EF-CATEGORIA (WKS-IX-FACT)
062200     MOVE 'PAPER'              TO EF-CLAVE     (WKS-IX-FACT)
062300     MOVE 'TONNES'             TO EF-UNIDAD    (WKS-IX-FACT)
062400     MOVE 21.29400             TO EF-VALOR     (WKS-IX-FACT)
062500     MOVE 3                    TO EF-ALCANCE   (WKS-IX-FACT)
062600     SET WKS-IX-FACT UP BY 1
062700     MOVE 'WASTE'              TO EF-CATEGORIA (WKS-IX-FACT)
062800     MOVE 'PLASTIC'            TO EF-CLAVE     (WKS-IX-FACT)
062900     MOVE 'TONNES'             TO EF-UNIDAD    (WKS-IX-FACT)
063000     MOVE 21.29400             TO EF-VALOR     (WKS-IX-FACT)
063100     MOVE 3                    TO EF-ALCANCE   (WKS-IX-FACT)
063200     SET WKS-IX-FACT UP BY 1
063300     MOVE 'WASTE'              TO EF-CATEGORIA (WKS-IX-FACT)
063400     MOVE 'GLASS'              TO EF-CLAVE     (WKS-IX-FACT)
063500     MOVE 'TONNES'             TO EF-UNIDAD    (WKS-IX-FACT)
063600     MOVE 21.29400             TO EF-VALOR     (WKS-IX-FACT)
063700     MOVE 3                    TO EF-ALCANCE   (WKS-IX-FACT)
063800     SET WKS-IX-FACT UP BY 1
063900     MOVE 'WASTE'              TO EF-CATEGORIA (WKS-IX-FACT)
064000     MOVE 'ALUMINIUM'          TO EF-CLAVE     (WKS-IX-FACT)
064100     MOVE 'TONNES'             TO EF-UNIDAD    (WKS-IX-FACT)
064200     MOVE 21.29400             TO EF-VALOR     (WKS-IX-FACT)
064300     MOVE 3                    TO EF-ALCANCE   (WKS-IX-FACT)
064400     SET WKS-IX-FACT UP BY 1
064500     MOVE 'WASTE'              TO EF-CATEGORIA (WKS-IX-FACT)
064600     MOVE 'STEEL'              TO EF-CLAVE     (WKS-IX-FACT)
064700     MOVE 'TONNES'             TO EF-UNIDAD    (WKS-IX-FACT)
064800     MOVE 21.29400             TO EF-VALOR     (WKS-IX-FACT)
064900     MOVE 3                    TO EF-ALCANCE   (WKS-IX-FACT)
065000     SET WKS-IX-FACT UP BY 1.
065100 CARGA-FACTORES-RESIDUO-E. EXIT.
065200
065300*    AGUA, POR METRO CUBICO, ALCANCE 3                           *
065400 CARGA-FACTORES-AGUA SECTION.
065500     MOVE 'WATER'                TO EF-CATEGORIA (WKS-IX-FACT)
065600     MOVE 'SUPPLY'               TO EF-CLAVE     (WKS-IX-FACT)
065700     MOVE 'CUBIC_METRES'         TO EF-UNIDAD    (WKS-IX-FACT)
065800     MOVE 0.14900                TO EF-VALOR     (WKS-IX-FACT)
065900     MOVE 3                      TO EF-ALCANCE   (WKS-IX-FACT)
066000     SET WKS-IX-FACT UP BY 1
066100     MOVE 'WATER'                TO EF-CATEGORIA (WKS-IX-FACT)
066200     MOVE 'TREATMENT'            TO EF-CLAVE     (WKS-IX-FACT)
066300     MOVE 'CUBIC_METRES'         TO EF-UNIDAD    (WKS-IX-FACT)
066400     MOVE 0.27200                TO EF-VALOR     (WKS-IX-FACT)
066500     MOVE 3                      TO EF-ALCANCE   (WKS-IX-FACT)
066600     SET WKS-IX-FACT UP BY 1
066700     MOVE 'WATER'                TO EF-CATEGORIA (WKS-IX-FACT)
066800     MOVE 'SUPPLY_AND_TREATMENT' TO EF-CLAVE     (WKS-IX-FACT)
066900     MOVE 'CUBIC_METRES'         TO EF-UNIDAD    (WKS-IX-FACT)
067000     MOVE 0.42100                TO EF-VALOR     (WKS-IX-FACT)
067100     MOVE 3                      TO EF-ALCANCE   (WKS-IX-FACT)
067200     SET WKS-IX-FACT UP BY 1.
067300 CARGA-FACTORES-AGUA-E. EXIT.
